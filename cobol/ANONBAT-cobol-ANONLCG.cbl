000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANONLCG.
000300 AUTHOR. J SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    DETERMINISTIC HASH/RANDOM UTILITY FOR THE ANONYMIZATION
001200*    BATCH SUITE.  THREE REQUESTS, SELECTED BY LCG-FUNCTION-SW:
001300*       'H' - BUILD A 32-CHARACTER HASH STRING FROM AN INPUT
001400*             TEXT (VALUE|TYPE|SEED).  STATELESS - SAME INPUT
001500*             ALWAYS GIVES THE SAME 32 CHARACTERS, REGARDLESS
001600*             OF HOW MANY TIMES OR IN WHAT ORDER 'H' IS CALLED.
001700*             BACKS THE PSEUDONYMIZATION STRATEGY.
001800*       'S' - (RE)SEED THE RUN'S RANDOM STREAM FROM THE RUN'S
001900*             SEED TEXT (OR A FIXED DEFAULT IF NONE SUPPLIED).
002000*       'R' - RETURN THE NEXT NUMBER 1 THRU LCG-RANDOM-RANGE
002100*             FROM THE SEEDED STREAM.  BACKS THE MASKING
002200*             STRATEGY'S "REPRODUCIBLE UNDER SEED" RULE.
002300*    THIS SHOP HAS NO CRYPTOGRAPHIC HASH PRIMITIVE AVAILABLE TO
002400*    CALL, SO THE 'H' REQUEST USES THE SAME MULTIPLICATIVE
002500*    GENERATOR AS 'R', SEEDED FROM THE INPUT TEXT INSTEAD OF THE
002600*    RUN SEED - SEE THE ANONYMIZATION DESIGN NOTE FILED WITH
002700*    CR-4471 FOR WHY THIS REPLACES A TRUE DIGEST.
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    03/14/89 JS   ORIGINAL - COST-MIXING ROUTINE FOR THE DAILY
003200*                  CHARGES SUITE (LAB-TEST / EQUIPMENT SWITCH)
003300*    02/04/97 MM   ADDED EQUIPMENT-COST BRANCH (SEE OLD 200-
003400*                  CALC-EQUIP-COSTS)
003500*    09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO
003600*                  CHANGE REQUIRED
003700*    06/21/01 DPH  REPURPOSED AS THE ANONYMIZATION HASH/RANDOM
003800*                  UTILITY - REPLACED THE COST FORMULAS WITH THE
003900*                  MINIMAL-STANDARD MULTIPLICATIVE GENERATOR AND
004000*                  THE CHARACTER-TO-CODE TABLE BELOW (REQ CR-4471)
004100*    04/18/02 DPH  ADDED 'S' SEED REQUEST SO THE MASKING STRATEGY
004200*                  CAN REPRODUCE A RUN GIVEN THE SAME SEED
004300*                  (REQ CR-4519)
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900* CHARACTER-TO-CODE TABLE - A CHARACTER'S "CODE" IS SIMPLY ITS  *
006000* POSITION IN THIS 64-CHARACTER STRING (UNRECOGNIZED CHARACTERS *
006100* DEFAULT TO CODE 1).  NO INTRINSIC FUNCTION IS USED TO GET A   *
006200* CHARACTER'S ORDINAL VALUE - THIS TABLE IS THE SHOP STANDARD   *
006300* WAY OF DOING IT.                                              *
006400******************************************************************
006500 01  WS-CODE-CHARS-AREA.
006600     05  FILLER  PIC X(32)
006700             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdef".
006800     05  FILLER  PIC X(32)
006900             VALUE "ghijklmnopqrstuvwxyz0123456789 -".
007000 01  WS-CODE-CHARS-R REDEFINES WS-CODE-CHARS-AREA.
007100     05  WS-CODE-CHAR OCCURS 64 TIMES PIC X(01).
007200
007300******************************************************************
007400* OUTPUT ALPHABET FOR THE 'H' HASH STRING.                      *
007500******************************************************************
007600 01  WS-HASH-ALPHA-AREA.
007700     05  FILLER  PIC X(32)
007800             VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUV".
007900     05  FILLER  PIC X(32)
008000             VALUE "WXYZabcdefghijklmnopqrstuvwxyz+/".
008100 01  WS-HASH-ALPHA-R REDEFINES WS-HASH-ALPHA-AREA.
008200     05  WS-HASH-ALPHA-CHAR OCCURS 64 TIMES PIC X(01).
008300
008400 01  WS-WORK-FIELDS.
008500     05  WS-IX                       PIC 9(03) COMP.
008600     05  WS-JX                       PIC 9(03) COMP.
008700     05  WS-TEMP-IX                  PIC 9(03) COMP.
008800     05  WS-CHAR-CODE                PIC 9(03) COMP.
008900     05  WS-INPUT-LEN                PIC 9(03) COMP.
009000     05  WS-WEIGHT                   PIC 9(03) COMP.
009100     05  WS-SEED-ACCUM               PIC 9(18) COMP.
009200     05  WS-LOCAL-STATE              PIC 9(10) COMP.
009300     05  WS-PRODUCT                  PIC 9(18) COMP.
009400     05  WS-QUOTIENT                 PIC 9(18) COMP.
009500     05  WS-ALPHA-IX                 PIC 9(03) COMP.
009600     05  FILLER                      PIC X(02).
009700
009800******************************************************************
009900* PERSISTENT STATE FOR THE 'R' (SEEDED RANDOM STREAM) REQUEST - *
010000* MUST SURVIVE FROM ONE CALL TO THE NEXT WITHIN A RUN, SO IT IS *
010100* DECLARED AT PROGRAM LEVEL, NOT IN LINKAGE.                    *
010200******************************************************************
010300 77  WS-STREAM-STATE                 PIC 9(10) COMP VALUE 1.
010400
010500 LINKAGE SECTION.
010600 01  LCG-REQUEST.
010700     05  LCG-FUNCTION-SW              PIC X(01).
010800         88  LCG-BUILD-HASH               VALUE "H".
010900         88  LCG-SEED-STREAM               VALUE "S".
011000         88  LCG-NEXT-RANDOM               VALUE "R".
011100     05  LCG-INPUT-TEXT               PIC X(120).
011200     05  LCG-INPUT-TEXT-R REDEFINES LCG-INPUT-TEXT.
011300         10  LCG-INPUT-BYTE OCCURS 120 TIMES PIC X(01).
011400     05  LCG-INPUT-LEN                PIC 9(03) COMP.
011500     05  LCG-RANDOM-RANGE             PIC 9(09) COMP.
011600     05  FILLER                      PIC X(02).
011700 01  LCG-HASH-OUT                     PIC X(32).
011800 01  LCG-RANDOM-OUT                   PIC 9(09) COMP.
011900 01  LCG-RETURN-CD                    PIC S9(04) COMP.
012000
012100 PROCEDURE DIVISION USING LCG-REQUEST, LCG-HASH-OUT,
012200                           LCG-RANDOM-OUT, LCG-RETURN-CD.
012300 000-MAIN.
012400     MOVE ZERO TO LCG-RETURN-CD.
012500     IF LCG-BUILD-HASH
012600         PERFORM 100-BUILD-HASH-STRING THRU 100-EXIT
012700     ELSE IF LCG-SEED-STREAM
012800         PERFORM 200-SEED-STREAM THRU 200-EXIT
012900     ELSE IF LCG-NEXT-RANDOM
013000         PERFORM 300-NEXT-RANDOM THRU 300-EXIT
013100     ELSE
013200         MOVE -1 TO LCG-RETURN-CD.
013300     GOBACK.
013400
013500 100-BUILD-HASH-STRING.
013600     MOVE ZERO TO WS-SEED-ACCUM.
013700     MOVE LCG-INPUT-LEN TO WS-INPUT-LEN.
013800     IF WS-INPUT-LEN = ZERO OR WS-INPUT-LEN > 120
013900         MOVE 120 TO WS-INPUT-LEN.
014000     MOVE 1 TO WS-IX.
014100     PERFORM 110-ACCUM-INPUT-CHAR THRU 110-EXIT
014200             UNTIL WS-IX > WS-INPUT-LEN.
014300     DIVIDE WS-SEED-ACCUM BY 2147483647
014400         GIVING WS-QUOTIENT REMAINDER WS-LOCAL-STATE.
014500     IF WS-LOCAL-STATE = ZERO
014600         MOVE 1 TO WS-LOCAL-STATE.
014700     MOVE 1 TO WS-IX.
014800     PERFORM 120-EMIT-HASH-CHAR THRU 120-EXIT
014900             UNTIL WS-IX > 32.
015000 100-EXIT.
015100     EXIT.
015200
015300 110-ACCUM-INPUT-CHAR.
015400     PERFORM 150-CHAR-TO-CODE THRU 150-EXIT.
015500     SUBTRACT 1 FROM WS-IX GIVING WS-TEMP-IX.
015600     DIVIDE WS-TEMP-IX BY 31
015700         GIVING WS-QUOTIENT REMAINDER WS-WEIGHT.
015800     ADD 1 TO WS-WEIGHT.
015900     COMPUTE WS-SEED-ACCUM = WS-SEED-ACCUM +
016000             (WS-CHAR-CODE * WS-WEIGHT) + WS-IX.
016100     ADD 1 TO WS-IX.
016200 110-EXIT.
016300     EXIT.
016400
016500 120-EMIT-HASH-CHAR.
016600     COMPUTE WS-PRODUCT = WS-LOCAL-STATE * 16807.
016700     DIVIDE WS-PRODUCT BY 2147483647
016800         GIVING WS-QUOTIENT REMAINDER WS-LOCAL-STATE.
016900     IF WS-LOCAL-STATE = ZERO
017000         MOVE 1 TO WS-LOCAL-STATE.
017100     DIVIDE WS-LOCAL-STATE BY 64
017200         GIVING WS-QUOTIENT REMAINDER WS-ALPHA-IX.
017300     ADD 1 TO WS-ALPHA-IX.
017400     MOVE WS-HASH-ALPHA-CHAR(WS-ALPHA-IX) TO
017500             LCG-HASH-OUT(WS-IX:1).
017600     ADD 1 TO WS-IX.
017700 120-EXIT.
017800     EXIT.
017900
018000 150-CHAR-TO-CODE.
018100     MOVE 1 TO WS-CHAR-CODE.
018200     MOVE 1 TO WS-JX.
018300     PERFORM 160-SCAN-CODE-TABLE THRU 160-EXIT
018400             UNTIL WS-JX > 64.
018500 150-EXIT.
018600     EXIT.
018700
018800 160-SCAN-CODE-TABLE.
018900     IF WS-CODE-CHAR(WS-JX) = LCG-INPUT-BYTE(WS-IX)
019000         MOVE WS-JX TO WS-CHAR-CODE
019100         MOVE 65 TO WS-JX
019200         GO TO 160-EXIT.
019300     ADD 1 TO WS-JX.
019400 160-EXIT.
019500     EXIT.
019600
019700 200-SEED-STREAM.
019800     MOVE ZERO TO WS-SEED-ACCUM.
019900     MOVE LCG-INPUT-LEN TO WS-INPUT-LEN.
020000     IF WS-INPUT-LEN = ZERO OR WS-INPUT-LEN > 120
020100         MOVE 120 TO WS-INPUT-LEN.
020200     MOVE 1 TO WS-IX.
020300     PERFORM 110-ACCUM-INPUT-CHAR THRU 110-EXIT
020400             UNTIL WS-IX > WS-INPUT-LEN.
020500     DIVIDE WS-SEED-ACCUM BY 2147483647
020600         GIVING WS-QUOTIENT REMAINDER WS-STREAM-STATE.
020700     IF WS-STREAM-STATE = ZERO
020800         MOVE 1 TO WS-STREAM-STATE.
020900 200-EXIT.
021000     EXIT.
021100
021200 300-NEXT-RANDOM.
021300     COMPUTE WS-PRODUCT = WS-STREAM-STATE * 16807.
021400     DIVIDE WS-PRODUCT BY 2147483647
021500         GIVING WS-QUOTIENT REMAINDER WS-STREAM-STATE.
021600     IF WS-STREAM-STATE = ZERO
021700         MOVE 1 TO WS-STREAM-STATE.
021800     IF LCG-RANDOM-RANGE = ZERO
021900         MOVE 1 TO LCG-RANDOM-RANGE.
022000     DIVIDE WS-STREAM-STATE BY LCG-RANDOM-RANGE
022100         GIVING WS-QUOTIENT REMAINDER LCG-RANDOM-OUT.
022200     ADD 1 TO LCG-RANDOM-OUT.
022300 300-EXIT.
022400     EXIT.
