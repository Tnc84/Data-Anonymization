000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANONLEN.
000300 AUTHOR. J SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    RETURNS THE TRIMMED LENGTH OF A TEXT FIELD (TRAILING SPACES
001200*    AND LOW-VALUES STRIPPED).  CALLED BY ANONMSK TO COUNT WORDS
001300*    IN A TEXT FIELD BEFORE PICKING A MASKING SHAPE, AND BY
001400*    ANONPSD WHEN CLIPPING A HASH STRING TO THE ORIGINAL VALUE'S
001500*    LENGTH.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    03/14/89 JS   ORIGINAL - COPIED FROM THE COMMENT-LENGTH
002000*                  EDIT ROUTINE IN THE DAILY-CHARGES SUITE
002100*    08/02/91 RTW  RAN AGAINST BLANK FIELD, RETURNED GARBAGE -
002200*                  ADDED A BACKWARD BYTE SCAN INSTEAD OF THE
002300*                  OLD REVERSE-STRING TRICK (REQ HD-0231)
002400*    09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO
002500*                  CHANGE REQUIRED
002600*    06/21/01 DPH  RENAMED FROM STRLTH TO ANONLEN, GENERALIZED
002700*                  LINKAGE NAMES FOR REUSE OUTSIDE DAILY-CHARGES
002800*                  (REQ CR-4471)
002900*    03/02/03 DPH  DROPPED FUNCTION REVERSE - SHOP STANDARD NOW
003000*                  DISALLOWS INTRINSIC FUNCTIONS IN BATCH CODE,
003100*                  REWROTE AS A BACKWARD PERFORM (REQ CR-4508)
003200*    11/05/03 RTW  NARROWED LEN-TEXT-IN FROM 255 TO 40 BYTES TO
003300*                  MATCH THE ANONYMIZATION VALUE FIELDS, AND
003400*                  ACTUALLY WIRED ANONMSK AND ANONPSD'S TRIM
003500*                  PARAGRAPHS INTO THIS CALL - THEY HAD BEEN
003600*                  CARRYING THEIR OWN COPY OF 100-SCAN-BACKWARD
003700*                  INSTEAD OF CALLING HERE (REQ CR-4531)
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  MISC-FIELDS.
005300     05  L                           PIC S9(4) COMP.
005400     05  TEMP-TXT                    PIC X(254).
005500     05  FILLER                      PIC X(01).
005600 01  MISC-FIELDS-R REDEFINES MISC-FIELDS.
005700     05  L-R                         PIC X(02).
005800     05  TEMP-TXT-BYTE OCCURS 254 TIMES PIC X(01).
005900     05  FILLER                      PIC X(01).
006000
006100 01  WS-SCAN-SWITCHES.
006200     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
006300         88  CHAR-FOUND                  VALUE "Y".
006400     05  FILLER                      PIC X(02).
006500 01  WS-SCAN-SWITCHES-R REDEFINES WS-SCAN-SWITCHES.
006600     05  WS-FOUND-SW-NUM             PIC 9(01).
006700
006800 LINKAGE SECTION.
006900 01  LEN-TEXT-IN                     PIC X(40).
007000 01  LEN-TEXT-IN-R REDEFINES LEN-TEXT-IN.
007100     05  LEN-TEXT-IN-BYTE OCCURS 40 TIMES PIC X(01).
007200 01  LEN-RETURN-LTH                  PIC S9(04).
007300
007400 PROCEDURE DIVISION USING LEN-TEXT-IN, LEN-RETURN-LTH.
007500 000-COMPUTE-LENGTH.
007600     MOVE 40 TO L.
007700     MOVE "N" TO WS-FOUND-SW.
007800     MOVE ZERO TO LEN-RETURN-LTH.
007900     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
008000             UNTIL L = 0 OR CHAR-FOUND.
008100     ADD L TO LEN-RETURN-LTH.
008200 000-EXIT.
008300     GOBACK.
008400
008500 100-SCAN-BACKWARD.
008600     IF LEN-TEXT-IN-BYTE(L) NOT = SPACE
008700        AND LEN-TEXT-IN-BYTE(L) NOT = LOW-VALUE
008800           MOVE "Y" TO WS-FOUND-SW
008900           GO TO 100-EXIT.
009000     SUBTRACT 1 FROM L.
009100 100-EXIT.
009200     EXIT.
