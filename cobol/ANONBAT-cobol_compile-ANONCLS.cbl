000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ANONCLS.
000300 AUTHOR. R T WOJCIK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    CLASSIFIES ONE FIELD NAME INTO A DATA-TYPE CODE (SEE THE
001200*    88-LEVELS ON CLS-DATA-TYPE-CODE BELOW) BY A
001300*    CASE-INSENSITIVE SUBSTRING SCAN.  FIRST RULE THAT MATCHES
001400*    WINS - THE ORDER OF 110 THRU 180 BELOW IS SIGNIFICANT AND
001500*    MUST NOT BE RE-SEQUENCED.  CALLED ONCE PER FIELD BY THE
001600*    ANONCSV/ANONJSN DRIVERS BEFORE THE STRATEGY SUBPROGRAM RUNS.
001700*
001800*    NOTE - THE OLD PCTPROC REIMBURSEMENT LOOKUP THIS WAS BUILT
001900*    FROM HAD ONLY FOUR OUTCOME BUCKETS.  THIS ONE HAS TWELVE
002000*    POSSIBLE CODES BUT THE FIELD-NAME PATTERNS BELOW ONLY EVER
002100*    PRODUCE NINE OF THEM - NM/NO/TX/BL ARE CARRIED ON THE
002200*    88-LEVEL LIST FOR COMPLETENESS BUT THIS PARAGRAPH CHAIN
002300*    NEVER MOVES THEM.  LEAVE AS IS - CONFIRMED WITH ANALYSIS,
002400*    NOT A BUG (REQ CR-4471).
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    03/14/89 JS   ORIGINAL - PCTPROC REIMBURSEMENT-PERCENT
002900*                  LOOKUP FOR THE HEALTH-PLAN STORED PROCEDURE
003000*    07/30/95 RTW  REPURPOSED AS THE FIELD-NAME CLASSIFIER FOR
003100*                  THE ANONYMIZATION SUITE - DROPPED THE SQL,
003200*                  ADDED THE SUBSTRING-SCAN CHAIN BELOW
003300*    09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO
003400*                  CHANGE REQUIRED
003500*    06/21/01 DPH  ADDED ADDRESS/SSN/CREDIT-CARD/DATE/ID RULES,
003600*                  RENAMED FROM PCTPROC TO ANONCLS (REQ CR-4471)
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  WS-FIELD-UPPER                  PIC X(20).
005200 01  WS-FIELD-UPPER-R REDEFINES WS-FIELD-UPPER.
005300     05  WS-FIELD-UPPER-BYTE OCCURS 20 TIMES PIC X(01).
005400 77  WS-MATCH-COUNT                  PIC 9(03) COMP.
005500 77  WS-RULE-HIT-SW                  PIC X(01) VALUE "N".
005600     88  RULE-HIT                        VALUE "Y".
005700
005800 01  WS-SCAN-COUNTERS.
005900     05  WS-SAVE-CODE                PIC X(02).
006000     05  FILLER                      PIC X(02).
006100 01  WS-SCAN-COUNTERS-R REDEFINES WS-SCAN-COUNTERS.
006200     05  WS-SAVE-CODE-BYTE OCCURS 2 TIMES PIC X(01).
006300
006400 LINKAGE SECTION.
006500 01  CLS-FIELD-NAME                  PIC X(20).
006600 01  CLS-FIELD-NAME-R REDEFINES CLS-FIELD-NAME.
006700     05  CLS-FIELD-NAME-BYTE OCCURS 20 TIMES PIC X(01).
006800 01  CLS-DATA-TYPE-CODE              PIC X(02).
006900     88  DTYPE-NAME                      VALUE "NM".
007000     88  DTYPE-EMAIL                     VALUE "EM".
007100     88  DTYPE-PHONE                     VALUE "PH".
007200     88  DTYPE-ADDRESS                   VALUE "AD".
007300     88  DTYPE-SSN                       VALUE "SS".
007400     88  DTYPE-CREDIT-CARD               VALUE "CC".
007500     88  DTYPE-DATE                      VALUE "DT".
007600     88  DTYPE-ID                        VALUE "ID".
007700     88  DTYPE-NUMBER                    VALUE "NO".
007800     88  DTYPE-TEXT                      VALUE "TX".
007900     88  DTYPE-BOOLEAN                   VALUE "BL".
008000     88  DTYPE-UNKNOWN                   VALUE "UN".
008100
008200 PROCEDURE DIVISION USING CLS-FIELD-NAME, CLS-DATA-TYPE-CODE.
008300 000-CLASSIFY-FIELD.
008400     MOVE CLS-FIELD-NAME TO WS-FIELD-UPPER.
008500     INSPECT WS-FIELD-UPPER
008600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
008700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008800     MOVE "UN" TO CLS-DATA-TYPE-CODE.
008900     MOVE "N" TO WS-RULE-HIT-SW.
009000     PERFORM 110-TEST-NAME     THRU 110-EXIT.
009100     IF NOT RULE-HIT
009200         PERFORM 120-TEST-EMAIL    THRU 120-EXIT.
009300     IF NOT RULE-HIT
009400         PERFORM 130-TEST-PHONE    THRU 130-EXIT.
009500     IF NOT RULE-HIT
009600         PERFORM 140-TEST-ADDRESS  THRU 140-EXIT.
009700     IF NOT RULE-HIT
009800         PERFORM 150-TEST-SSN      THRU 150-EXIT.
009900     IF NOT RULE-HIT
010000         PERFORM 160-TEST-CREDIT   THRU 160-EXIT.
010100     IF NOT RULE-HIT
010200         PERFORM 170-TEST-DATE     THRU 170-EXIT.
010300     IF NOT RULE-HIT
010400         PERFORM 180-TEST-ID       THRU 180-EXIT.
010500 000-EXIT.
010600     GOBACK.
010700
010800 110-TEST-NAME.
010900     MOVE ZERO TO WS-MATCH-COUNT.
011000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
011100             FOR ALL "NAME".
011200     IF WS-MATCH-COUNT > ZERO
011300         MOVE "NM" TO CLS-DATA-TYPE-CODE
011400         MOVE "Y" TO WS-RULE-HIT-SW.
011500 110-EXIT.
011600     EXIT.
011700
011800 120-TEST-EMAIL.
011900     MOVE ZERO TO WS-MATCH-COUNT.
012000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
012100             FOR ALL "EMAIL" ALL "MAIL".
012200     IF WS-MATCH-COUNT > ZERO
012300         MOVE "EM" TO CLS-DATA-TYPE-CODE
012400         MOVE "Y" TO WS-RULE-HIT-SW.
012500 120-EXIT.
012600     EXIT.
012700
012800 130-TEST-PHONE.
012900     MOVE ZERO TO WS-MATCH-COUNT.
013000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
013100             FOR ALL "PHONE" ALL "TEL" ALL "MOBILE".
013200     IF WS-MATCH-COUNT > ZERO
013300         MOVE "PH" TO CLS-DATA-TYPE-CODE
013400         MOVE "Y" TO WS-RULE-HIT-SW.
013500 130-EXIT.
013600     EXIT.
013700
013800 140-TEST-ADDRESS.
013900     MOVE ZERO TO WS-MATCH-COUNT.
014000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
014100             FOR ALL "ADDRESS" ALL "STREET" ALL "CITY" ALL "ZIP".
014200     IF WS-MATCH-COUNT > ZERO
014300         MOVE "AD" TO CLS-DATA-TYPE-CODE
014400         MOVE "Y" TO WS-RULE-HIT-SW.
014500 140-EXIT.
014600     EXIT.
014700
014800 150-TEST-SSN.
014900     MOVE ZERO TO WS-MATCH-COUNT.
015000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
015100             FOR ALL "SSN" ALL "SOCIAL".
015200     IF WS-MATCH-COUNT > ZERO
015300         MOVE "SS" TO CLS-DATA-TYPE-CODE
015400         MOVE "Y" TO WS-RULE-HIT-SW.
015500 150-EXIT.
015600     EXIT.
015700
015800 160-TEST-CREDIT.
015900     MOVE ZERO TO WS-MATCH-COUNT.
016000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
016100             FOR ALL "CARD" ALL "CREDIT".
016200     IF WS-MATCH-COUNT > ZERO
016300         MOVE "CC" TO CLS-DATA-TYPE-CODE
016400         MOVE "Y" TO WS-RULE-HIT-SW.
016500 160-EXIT.
016600     EXIT.
016700
016800 170-TEST-DATE.
016900     MOVE ZERO TO WS-MATCH-COUNT.
017000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
017100             FOR ALL "DATE" ALL "BIRTH" ALL "DOB".
017200     IF WS-MATCH-COUNT > ZERO
017300         MOVE "DT" TO CLS-DATA-TYPE-CODE
017400         MOVE "Y" TO WS-RULE-HIT-SW.
017500 170-EXIT.
017600     EXIT.
017700
017800 180-TEST-ID.
017900     MOVE ZERO TO WS-MATCH-COUNT.
018000     INSPECT WS-FIELD-UPPER TALLYING WS-MATCH-COUNT
018100             FOR ALL "ID" ALL "IDENTIFIER".
018200     IF WS-MATCH-COUNT > ZERO
018300         MOVE "ID" TO CLS-DATA-TYPE-CODE
018400         MOVE "Y" TO WS-RULE-HIT-SW.
018500 180-EXIT.
018600     EXIT.
