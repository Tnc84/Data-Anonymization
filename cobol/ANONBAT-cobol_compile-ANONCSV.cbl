000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANONCSV.
000300 AUTHOR. R T WOJCIK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/30/95.
000600 DATE-COMPILED. 07/30/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE CSV BATCH DRIVER FOR THE
001300*          ANONYMIZATION SUITE.  IT READS A DELIMITED TEXT FILE
001400*          OF NAME/VALUE ROWS, CLASSIFIES EACH FIELD BY NAME
001500*          (ANONCLS), APPLIES THE STRATEGY SELECTED ON THE RUN'S
001600*          CONTROL CARD (ANONPSD/ANONMSK/ANONRED), AND WRITES THE
001700*          ANONYMIZED ROWS BACK OUT IN THE SAME HEADER ORDER.
001800*
001900*          THIS IS A REWORK OF THE OLD DAILY-CHARGES EDIT DRIVER -
002000*          SAME HOUSEKEEPING / MAINLINE / CLEANUP / ABEND SHAPE,
002100*          SAME TRAILERLESS BALANCE CHECK (HERE, "BALANCE" MEANS
002200*          THE PARSED RECORD COUNT IS NOT ZERO), BUT THE VSAM
002300*          MASTER CROSS-REFERENCE AND THE HOSPITAL BILLING EDITS
002400*          ARE GONE - THIS DRIVER DOES NOT TOUCH PATIENT DATA.
002500*
002600*          CHANGE LOG
002700*          ----------
002800*          07/30/95 RTW  ORIGINAL - BUILT FROM THE DALYEDIT
002900*                        SKELETON.  DROPPED PATMSTR, PATERR AND
003000*                        THE FIELD-EDIT CASCADE; ADDED THE
003100*                        CONTROL-CARD READ AND THE STRATEGY
003200*                        DISPATCH TO ANONPSD/ANONMSK/ANONRED
003300*                        (REQ CR-4471)
003400*          09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS ON THE
003500*                        CONTROL CARD OR THE DATA RECORD, NO
003600*                        CHANGE REQUIRED
003700*          06/21/01 DPH  ADDED CC-FILE-FORMAT EDIT (220-EDIT-
003800*                        FILE-EXTENSION) SO A BAD CONTROL CARD
003900*                        REJECTS BEFORE ANY FILE I/O - COMPANION
004000*                        JSON DRIVER ANONJSN SHARES THE SAME
004100*                        CONTROL-CARD LAYOUT (REQ CR-5190)
004200*          01/01/08 JS   REBUILT THE THREE STRATEGY SUBPROGRAMS
004300*                        THIS DRIVER CALLS - NO CHANGE TO THIS
004400*                        PROGRAM'S OWN LOGIC, PARAMETER LISTS
004500*                        UNCHANGED
004600*          03/11/09 RTW  QUOTE-DOUBLING FIX IN 770-PUT-CSV-FIELD -
004700*                        EMBEDDED QUOTES WERE NOT BEING DOUBLED
004800*                        ON OUTPUT, ONLY WRAPPED (REQ CR-6118)
004900*          11/05/03 RTW  ADDED 745-WRITE-CSV-HEADER - THE OUTPUT
005000*                        FILE WAS GOING OUT WITH DATA ROWS ONLY,
005100*                        NO HEADER LINE ON TOP (REQ CR-4531)
005200******************************************************************
005300
005400         INPUT FILE              -   ANONIN  (CSV DATA)
005500
005600         CONTROL CARD            -   ANONCARD
005700
005800         OUTPUT FILE PRODUCED    -   ANONOUT (CSV DATA)
005900
006000         DUMP FILE               -   SYSOUT
006100
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT ANONCARD-FILE
007600     ASSIGN TO UT-S-ANONCARD
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS CFCODE.
007900
008000     SELECT ANON-IN-FILE
008100     ASSIGN TO UT-S-ANONIN
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS IFCODE.
008400
008500     SELECT ANON-OUT-FILE
008600     ASSIGN TO UT-S-ANONOUT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC  PIC X(130).
009900
010000****** ONE CONTROL CARD PER RUN - STRATEGY CODE, OPTIONAL SEED,
010100****** PRESERVE-FORMAT SWITCH, AND FILE-FORMAT SWITCH.  SEE
010200****** 210-EDIT-CONTROL-CARD BELOW.
010300 FD  ANONCARD-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ANONCARD-REC.
010900 01  ANONCARD-REC.
011000     05  CC-STRATEGY-CODE           PIC X(30).
011100     05  CC-SEED-TEXT               PIC X(30).
011200     05  CC-PRESERVE-FMT-SW         PIC X(01).
011300     05  CC-FILE-FORMAT-SW          PIC X(01).
011400     05  FILLER                     PIC X(18).
011500
011600****** VARIABLE-LENGTH TEXT FILE - ONE PHYSICAL LINE PER RECORD.
011700****** LINE 1 IS THE CSV HEADER, EVERY LINE AFTER IT IS ONE DATA
011800****** ROW.  NO KEY, PROCESSED STRICTLY IN READ ORDER.
011900 FD  ANON-IN-FILE
012000     RECORDING MODE IS V
012100     LABEL RECORDS ARE STANDARD
012200     RECORD IS VARYING IN SIZE FROM 1 TO 400 CHARACTERS
012300         DEPENDING ON WS-IN-LINE-LEN
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS ANON-IN-REC.
012600 01  ANON-IN-REC                    PIC X(400).
012700
012800 FD  ANON-OUT-FILE
012900     RECORDING MODE IS V
013000     LABEL RECORDS ARE STANDARD
013100     RECORD IS VARYING IN SIZE FROM 1 TO 400 CHARACTERS
013200         DEPENDING ON WS-OUT-LINE-LEN
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS ANON-OUT-REC.
013500 01  ANON-OUT-REC                   PIC X(400).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 01  FILE-STATUS-CODES.
014000     05  CFCODE                     PIC X(02).
014100         88  NO-MORE-CARDS              VALUE "10".
014200     05  IFCODE                     PIC X(02).
014300         88  NO-MORE-DATA                VALUE "10".
014400     05  OFCODE                     PIC X(02).
014500         88  CODE-WRITE                  VALUE SPACES.
014600
014700     05  FILLER                      PIC X(02).
014800 01  WS-LINE-LENGTHS.
014900     05  WS-IN-LINE-LEN             PIC 9(03) COMP.
015000     05  WS-OUT-LINE-LEN            PIC 9(03) COMP.
015100
015200** THE RUN'S PARSED CONTROL CARD, ONE FIELD/VALUE ROW BUFFER, AND
015300** THE SHARED DATA-TYPE-CODE SCRATCH FIELD ALL LIVE IN ANONCTL.
015400 COPY ANONCTL.
015500
015600** ONE PARSED CSV ROW - FIELD NAMES/VALUES ALIGNED BY SUBSCRIPT.
015700 COPY ANONREC.
015800
015900** ABEND SYSOUT RECORD AND THE FORCED-ABEND DIVIDE TRAP.
016000 COPY ANONERR.
016100
016200     05  FILLER                      PIC X(02).
016300 01  WS-RUN-TOTALS.
016400     05  WS-RECORDS-PROCESSED       PIC 9(06) COMP.
016500     05  WS-FIELDS-PROCESSED        PIC 9(07) COMP.
016600     05  FILLER                     PIC X(04).
016700
016800 01  WS-HEADER-AREA.
016900     05  WS-HEADER-COUNT            PIC 9(02) COMP.
017000     05  WS-HEADER-TBL OCCURS 10 TIMES
017100             INDEXED BY WS-HDR-IX   PIC X(20).
017200
017300     05  FILLER                      PIC X(02).
017400 01  WS-CSV-PARSE.
017500     05  WS-BYTE-IX                 PIC 9(03) COMP.
017600     05  WS-BUILD-LEN               PIC 9(02) COMP.
017700     05  WS-COL-NUM                 PIC 9(02) COMP.
017800     05  WS-QUOTE-SW                PIC X(01) VALUE "N".
017900         88  IN-QUOTES                  VALUE "Y".
018000     05  WS-PARSE-MODE-SW           PIC X(01).
018100         88  PARSE-HEADER-MODE          VALUE "H".
018200         88  PARSE-DATA-MODE            VALUE "D".
018300     05  WS-FIELD-BUILD             PIC X(40).
018400     05  WS-FIELD-BUILD-R REDEFINES WS-FIELD-BUILD.
018500         10  WS-FIELD-BUILD-BYTE OCCURS 40 TIMES PIC X(01).
018600
018700*  A WORKING-STORAGE COPY OF THE PHYSICAL LINE - THE BYTE-WALK
018800*  PARSER READS THIS TABLE, NOT THE FD RECORD ITSELF.
018900     05  FILLER                      PIC X(02).
019000 01  ANON-IN-REC-SAVE               PIC X(400).
019100 01  ANON-IN-REC-SAVE-R REDEFINES ANON-IN-REC-SAVE.
019200     05  WS-IN-BYTE OCCURS 400 TIMES PIC X(01).
019300
019400 01  WS-OUT-BUILD.
019500     05  WS-OUT-BUILD-TEXT          PIC X(400).
019600     05  WS-OUT-BUILD-TEXT-R REDEFINES WS-OUT-BUILD-TEXT.
019700         10  WS-OUT-BUILD-BYTE OCCURS 400 TIMES PIC X(01).
019800     05  WS-OUT-PTR                 PIC 9(03) COMP.
019900
020000     05  FILLER                      PIC X(02).
020100 01  WS-CSV-ESCAPE.
020200     05  WS-COMMA-COUNT             PIC 9(02) COMP.
020300     05  WS-QUOTE-COUNT             PIC 9(02) COMP.
020400     05  WS-NEEDS-QUOTES-SW         PIC X(01) VALUE "N".
020500         88  NEEDS-QUOTES               VALUE "Y".
020600     05  WS-ESC-LEN                 PIC 9(02) COMP.
020700     05  WS-ESC-IX                  PIC 9(02) COMP.
020800
020900     05  FILLER                      PIC X(02).
021000 01  WS-STRATEGY-CALL-AREAS.
021100*  EACH STRATEGY SUBPROGRAM DECLARES ITS OWN LINKAGE SECTION -
021200*  THESE MUST MATCH THOSE LAYOUTS FIELD FOR FIELD, BYTE FOR BYTE.
021300     05  WS-PSD-REQUEST.
021400         10  WS-PSD-DATA-TYPE-CODE      PIC X(02).
021500         10  WS-PSD-PRESERVE-FMT-SW     PIC X(01).
021600         10  WS-PSD-SEED-TEXT           PIC X(30).
021700         10  WS-PSD-ORIGINAL-VALUE      PIC X(40).
021800     05  WS-PSD-OUTPUT-VALUE            PIC X(40).
021900     05  WS-MSK-REQUEST.
022000         10  WS-MSK-DATA-TYPE-CODE      PIC X(02).
022100         10  WS-MSK-SEED-TEXT           PIC X(30).
022200         10  WS-MSK-ORIGINAL-VALUE      PIC X(40).
022300     05  WS-MSK-OUTPUT-VALUE            PIC X(40).
022400     05  WS-RED-REQUEST.
022500         10  WS-RED-DATA-TYPE-CODE      PIC X(02).
022600         10  WS-RED-ORIGINAL-VALUE      PIC X(40).
022700     05  WS-RED-OUTPUT-VALUE            PIC X(40).
022800     05  WS-CLS-FIELD-NAME              PIC X(20).
022900
023000     05  FILLER                      PIC X(02).
023100 77  WS-FLD-IX                      PIC 9(02) COMP.
023200 77  RETURN-CD                      PIC S9(04) COMP.
023300 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
023400     88  NO-MORE-INPUT                  VALUE "N".
023500
023600 PROCEDURE DIVISION.
023700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023800     PERFORM 100-MAINLINE THRU 100-EXIT
023900             UNTIL NO-MORE-INPUT.
024000     PERFORM 900-CLEANUP THRU 900-EXIT.
024100     MOVE ZERO TO RETURN-CODE.
024200     GOBACK.
024300
024400 000-HOUSEKEEPING.
024500     DISPLAY "******** BEGIN JOB ANONCSV ********".
024600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024700     PERFORM 210-EDIT-CONTROL-CARD THRU 210-EXIT.
024800     INITIALIZE WS-RUN-TOTALS.
024900     MOVE ZERO TO WS-HEADER-COUNT.
025000
025100     READ ANON-IN-FILE INTO ANON-IN-REC-SAVE
025200         AT END
025300         MOVE "** NO DATA FOUND IN FILE" TO ABEND-REASON
025400         GO TO 1000-ABEND-RTN
025500     END-READ.
025600     MOVE 400 TO WS-IN-LINE-LEN.
025700     PERFORM 900-TRIM-LINE-LEN THRU 900-TRIM-EXIT.
025800
025900*  FIRST PHYSICAL LINE IS THE CSV HEADER, NOT A DATA ROW.  THE
026000*  OUTPUT FILE GETS ITS OWN HEADER LINE WRITTEN RIGHT AWAY, SO
026100*  EVERY DATA ROW WRITTEN AFTERWARD LINES UP UNDER IT.
026200     SET PARSE-HEADER-MODE TO TRUE.
026300     PERFORM 320-SPLIT-CSV-LINE THRU 320-EXIT.
026400     PERFORM 745-WRITE-CSV-HEADER THRU 745-EXIT.
026500
026600     READ ANON-IN-FILE INTO ANON-IN-REC-SAVE
026700         AT END
026800         MOVE "N" TO MORE-DATA-SW
026900     END-READ.
027000     IF NOT NO-MORE-INPUT
027100         MOVE 400 TO WS-IN-LINE-LEN
027200         PERFORM 900-TRIM-LINE-LEN THRU 900-TRIM-EXIT.
027300 000-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700* 210-EDIT-CONTROL-CARD - VALIDATES THE ONE-CARD RUN PARAMETERS.
027800* ANY FAILURE HERE REJECTS THE RUN BEFORE THE DATA FILE IS EVEN
027900* OPENED FOR READING - NO PARTIAL OUTPUT IS EVER PRODUCED.
028000******************************************************************
028100 210-EDIT-CONTROL-CARD.
028200     READ ANONCARD-FILE INTO ANONCARD-REC
028300         AT END
028400         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
028500         GO TO 1000-ABEND-RTN
028600     END-READ.
028700
028800     IF CC-STRATEGY-CODE = SPACES OR LOW-VALUES
028900         MOVE "** STRATEGY CODE MISSING OR BLANK" TO ABEND-REASON
029000         GO TO 1000-ABEND-RTN.
029100
029200     INSPECT CC-STRATEGY-CODE
029300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029500     MOVE CC-STRATEGY-CODE TO CTL-STRATEGY-CODE.
029600
029700     EVALUATE CC-STRATEGY-CODE
029800         WHEN "PSEUDONYMIZATION"
029900             MOVE "P" TO CTL-STRATEGY-SW
030000         WHEN "MASKING"
030100             MOVE "M" TO CTL-STRATEGY-SW
030200         WHEN "REDACTION"
030300             MOVE "R" TO CTL-STRATEGY-SW
030400         WHEN "FORMAT_PRESERVING_ENCRYPTION"
030500             MOVE "F" TO CTL-STRATEGY-SW
030600         WHEN OTHER
030700             MOVE "X" TO CTL-STRATEGY-SW
030800     END-EVALUATE.
030900     IF STRAT-UNKNOWN
031000         MOVE "** UNKNOWN STRATEGY CODE ON CONTROL CARD"
031100             TO ABEND-REASON
031200         MOVE CC-STRATEGY-CODE(1:15) TO ACTUAL-VAL
031300         GO TO 1000-ABEND-RTN.
031400
031500     MOVE CC-SEED-TEXT TO CTL-SEED-TEXT.
031600     IF CC-SEED-TEXT NOT = SPACES
031700         SET SEED-SUPPLIED TO TRUE.
031800
031900     IF CC-PRESERVE-FMT-SW = SPACE
032000         MOVE "Y" TO CTL-PRESERVE-FMT-SW
032100     ELSE
032200         MOVE CC-PRESERVE-FMT-SW TO CTL-PRESERVE-FMT-SW.
032300
032400     MOVE CC-FILE-FORMAT-SW TO CTL-FILE-FORMAT-SW.
032500     PERFORM 220-EDIT-FILE-EXTENSION THRU 220-EXIT.
032600 210-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* 220-EDIT-FILE-EXTENSION - ONLY "C" (CSV) AND "J" (JSON) ARE
033100* ALLOWED FILE-FORMAT CODES.  THIS DRIVER ONLY EVER RUNS UNDER
033200* "C" - JCL PICKS THIS PROGRAM OR ANONJSN BY THE SAME RULE THE
033300* OLD FILEPROCESSORFACTORY BEAN USED, BUT HERE IT IS A JOB-STEP
033400* DECISION, NOT A RUNTIME ONE - SO A "J" CARD REACHING THIS
033500* PROGRAM IS ALSO A REJECT.
033600******************************************************************
033700 220-EDIT-FILE-EXTENSION.
033800     IF NOT FORMAT-IS-CSV
033900         MOVE "** DISALLOWED FILE FORMAT - ONLY CSV OR JSON"
034000             TO ABEND-REASON
034100         MOVE CTL-FILE-FORMAT-SW TO ACTUAL-VAL
034200         GO TO 1000-ABEND-RTN.
034300 220-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700* 100-MAINLINE - ONE PASS PER DATA ROW.  READ-AHEAD IS DONE AT
034800* THE BOTTOM OF THIS PARAGRAPH AND IN 000-HOUSEKEEPING, SO THE
034900* RECORD IN ANON-IN-REC-SAVE IS ALWAYS THE ROW BEING PROCESSED.
035000******************************************************************
035100 100-MAINLINE.
035200     SET PARSE-DATA-MODE TO TRUE.
035300     PERFORM 320-SPLIT-CSV-LINE THRU 320-EXIT.
035400     IF REC-FIELD-COUNT = ZERO
035500         MOVE "** NO DATA FOUND IN FILE" TO ABEND-REASON
035600         GO TO 1000-ABEND-RTN.
035700
035800     PERFORM 400-ANONYMIZE-RECORD THRU 400-EXIT.
035900     PERFORM 750-WRITE-CSV-RECORD THRU 750-EXIT.
036000
036100     ADD 1 TO WS-RECORDS-PROCESSED.
036200     ADD REC-FIELD-COUNT TO WS-FIELDS-PROCESSED.
036300
036400     READ ANON-IN-FILE INTO ANON-IN-REC-SAVE
036500         AT END
036600         MOVE "N" TO MORE-DATA-SW
036700     END-READ.
036800     IF NOT NO-MORE-INPUT
036900         MOVE 400 TO WS-IN-LINE-LEN
037000         PERFORM 900-TRIM-LINE-LEN THRU 900-TRIM-EXIT.
037100 100-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500* 320-SPLIT-CSV-LINE - QUOTE-AWARE COMMA SPLIT OF ONE PHYSICAL
037600* LINE.  HEADER MODE LOADS WS-HEADER-TBL; DATA MODE LOADS
037700* ANON-RECORD, MATCHING VALUES TO HEADERS POSITIONALLY AND
037800* STOPPING AT THE SHORTER OF THE TWO COUNTS, PER SPEC.
037900******************************************************************
038000 320-SPLIT-CSV-LINE.
038100     MOVE ZERO TO WS-COL-NUM.
038200     MOVE ZERO TO WS-BUILD-LEN.
038300     MOVE SPACES TO WS-FIELD-BUILD.
038400     MOVE "N" TO WS-QUOTE-SW.
038500     IF PARSE-HEADER-MODE
038600         MOVE ZERO TO WS-HEADER-COUNT
038700     ELSE
038800         MOVE ZERO TO REC-FIELD-COUNT.
038900
039000     PERFORM 325-SCAN-ONE-BYTE THRU 325-EXIT
039100             VARYING WS-BYTE-IX FROM 1 BY 1
039200             UNTIL WS-BYTE-IX > WS-IN-LINE-LEN.
039300     PERFORM 330-STORE-FIELD THRU 330-EXIT.
039400 320-EXIT.
039500     EXIT.
039600
039700 325-SCAN-ONE-BYTE.
039800     EVALUATE TRUE
039900         WHEN WS-IN-BYTE(WS-BYTE-IX) = '"'
040000             IF IN-QUOTES
040100                 MOVE "N" TO WS-QUOTE-SW
040200             ELSE
040300                 MOVE "Y" TO WS-QUOTE-SW
040400             END-IF
040500         WHEN WS-IN-BYTE(WS-BYTE-IX) = "," AND NOT IN-QUOTES
040600             PERFORM 330-STORE-FIELD THRU 330-EXIT
040700         WHEN OTHER
040800             IF WS-BUILD-LEN < 40
040900                 ADD 1 TO WS-BUILD-LEN
041000                 MOVE WS-IN-BYTE(WS-BYTE-IX)
041100                     TO WS-FIELD-BUILD-BYTE(WS-BUILD-LEN)
041200             END-IF
041300     END-EVALUATE.
041400 325-EXIT.
041500     EXIT.
041600
041700 330-STORE-FIELD.
041800     ADD 1 TO WS-COL-NUM.
041900     IF PARSE-HEADER-MODE
042000         IF WS-COL-NUM <= 10
042100             MOVE WS-FIELD-BUILD TO WS-HEADER-TBL(WS-COL-NUM)
042200             MOVE WS-COL-NUM TO WS-HEADER-COUNT
042300         END-IF
042400     ELSE
042500         IF WS-COL-NUM <= 10 AND WS-COL-NUM <= WS-HEADER-COUNT
042600             MOVE WS-HEADER-TBL(WS-COL-NUM)
042700                 TO REC-FIELD(WS-COL-NUM)
042800             MOVE WS-FIELD-BUILD TO REC-VALUE(WS-COL-NUM)
042900             MOVE WS-COL-NUM TO REC-FIELD-COUNT
043000         END-IF
043100     END-IF.
043200     MOVE ZERO TO WS-BUILD-LEN.
043300     MOVE SPACES TO WS-FIELD-BUILD.
043400 330-EXIT.
043500     EXIT.
043600
043700******************************************************************
043800* 400-ANONYMIZE-RECORD - ONE FIELD AT A TIME, IN FIELD ORDER.
043900* ANONCLS CLASSIFIES THE FIELD NAME, THEN THE
044000* STRATEGY SWITCH FROM THE CONTROL CARD PICKS WHICH SUBPROGRAM
044100* FORMATS THE SUBSTITUTE VALUE.
044200******************************************************************
044300 400-ANONYMIZE-RECORD.
044400     PERFORM 410-ANONYMIZE-ONE-FIELD THRU 410-EXIT
044500             VARYING WS-FLD-IX FROM 1 BY 1
044600             UNTIL WS-FLD-IX > REC-FIELD-COUNT.
044700 400-EXIT.
044800     EXIT.
044900
045000 410-ANONYMIZE-ONE-FIELD.
045100     IF REC-VALUE(WS-FLD-IX) = SPACES
045200         GO TO 410-EXIT.
045300
045400     MOVE REC-FIELD(WS-FLD-IX) TO WS-CLS-FIELD-NAME.
045500     CALL "ANONCLS" USING WS-CLS-FIELD-NAME, WS-DATA-TYPE-CODE.
045600
045700     EVALUATE TRUE
045800         WHEN STRAT-PSEUDONYMIZE OR STRAT-FPE
045900             PERFORM 420-CALL-ANONPSD THRU 420-EXIT
046000         WHEN STRAT-MASK
046100             PERFORM 430-CALL-ANONMSK THRU 430-EXIT
046200         WHEN STRAT-REDACT
046300             PERFORM 440-CALL-ANONRED THRU 440-EXIT
046400     END-EVALUATE.
046500 410-EXIT.
046600     EXIT.
046700
046800 420-CALL-ANONPSD.
046900     MOVE WS-DATA-TYPE-CODE     TO WS-PSD-DATA-TYPE-CODE.
047000     MOVE CTL-PRESERVE-FMT-SW   TO WS-PSD-PRESERVE-FMT-SW.
047100     MOVE CTL-SEED-TEXT         TO WS-PSD-SEED-TEXT.
047200     MOVE REC-VALUE(WS-FLD-IX)  TO WS-PSD-ORIGINAL-VALUE.
047300     CALL "ANONPSD" USING WS-PSD-REQUEST, WS-PSD-OUTPUT-VALUE.
047400     MOVE WS-PSD-OUTPUT-VALUE   TO REC-VALUE(WS-FLD-IX).
047500 420-EXIT.
047600     EXIT.
047700
047800 430-CALL-ANONMSK.
047900     MOVE WS-DATA-TYPE-CODE     TO WS-MSK-DATA-TYPE-CODE.
048000     MOVE CTL-SEED-TEXT         TO WS-MSK-SEED-TEXT.
048100     MOVE REC-VALUE(WS-FLD-IX)  TO WS-MSK-ORIGINAL-VALUE.
048200     CALL "ANONMSK" USING WS-MSK-REQUEST, WS-MSK-OUTPUT-VALUE.
048300     MOVE WS-MSK-OUTPUT-VALUE   TO REC-VALUE(WS-FLD-IX).
048400 430-EXIT.
048500     EXIT.
048600
048700 440-CALL-ANONRED.
048800     MOVE WS-DATA-TYPE-CODE     TO WS-RED-DATA-TYPE-CODE.
048900     MOVE REC-VALUE(WS-FLD-IX)  TO WS-RED-ORIGINAL-VALUE.
049000     CALL "ANONRED" USING WS-RED-REQUEST, WS-RED-OUTPUT-VALUE.
049100     MOVE WS-RED-OUTPUT-VALUE   TO REC-VALUE(WS-FLD-IX).
049200 440-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600* 745-WRITE-CSV-HEADER - WRITES THE "UNION OF KEYS" HEADER LINE
049700* ONCE, AHEAD OF ANY DATA ROW.  COLUMN NAMES NEVER CHANGE ACROSS
049800* A RUN, SO THE UNION IS JUST THE INPUT HEADER RELOADED FROM
049900* WS-HEADER-TBL (LOADED BY 000-HOUSEKEEPING'S HEADER-MODE PASS
050000* THROUGH 320-SPLIT-CSV-LINE).  COLUMN NAMES DO NOT CARRY COMMAS
050100* OR QUOTES SO 746-PUT-HEADER-FIELD DOES NOT QUOTE-WRAP THEM THE
050200* WAY 770-PUT-CSV-FIELD DOES FOR DATA VALUES BELOW.
050300******************************************************************
050400 745-WRITE-CSV-HEADER.
050500     MOVE 1 TO WS-OUT-PTR.
050600     MOVE SPACES TO WS-OUT-BUILD-TEXT.
050700     PERFORM 746-PUT-HEADER-FIELD THRU 746-EXIT
050800             VARYING WS-HDR-IX FROM 1 BY 1
050900             UNTIL WS-HDR-IX > WS-HEADER-COUNT.
051000     COMPUTE WS-OUT-LINE-LEN = WS-OUT-PTR - 1.
051100     MOVE WS-OUT-BUILD-TEXT TO ANON-OUT-REC.
051200     WRITE ANON-OUT-REC.
051300 745-EXIT.
051400     EXIT.
051500
051600 746-PUT-HEADER-FIELD.
051700     IF WS-HDR-IX > 1
051800         STRING "," DELIMITED BY SIZE
051900             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
052000         END-STRING.
052100     STRING WS-HEADER-TBL(WS-HDR-IX) DELIMITED BY SPACE
052200         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
052300     END-STRING.
052400 746-EXIT.
052500     EXIT.
052600
052700******************************************************************
052800* 750-WRITE-CSV-RECORD / 760-BUILD-CSV-LINE - BUILDS ONE DATA
052900* ROW FROM THE ANONYMIZED VALUES AND WRITES IT.  770-PUT-CSV-
053000* FIELD QUOTE-WRAPS AND DOUBLES EMBEDDED QUOTES WHEN A VALUE
053100* CARRIES A COMMA OR A QUOTE.
053200******************************************************************
053300 750-WRITE-CSV-RECORD.
053400     MOVE 1 TO WS-OUT-PTR.
053500     MOVE SPACES TO WS-OUT-BUILD-TEXT.
053600     PERFORM 770-PUT-CSV-FIELD THRU 770-EXIT
053700             VARYING WS-FLD-IX FROM 1 BY 1
053800             UNTIL WS-FLD-IX > REC-FIELD-COUNT.
053900     COMPUTE WS-OUT-LINE-LEN = WS-OUT-PTR - 1.
054000     MOVE WS-OUT-BUILD-TEXT TO ANON-OUT-REC.
054100     WRITE ANON-OUT-REC.
054200 750-EXIT.
054300     EXIT.
054400
054500 770-PUT-CSV-FIELD.
054600     IF WS-FLD-IX > 1
054700         STRING "," DELIMITED BY SIZE
054800             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
054900         END-STRING.
055000
055100     MOVE ZERO TO WS-COMMA-COUNT.
055200     MOVE ZERO TO WS-QUOTE-COUNT.
055300     INSPECT REC-VALUE(WS-FLD-IX) TALLYING WS-COMMA-COUNT
055400         FOR ALL ",".
055500     INSPECT REC-VALUE(WS-FLD-IX) TALLYING WS-QUOTE-COUNT
055600         FOR ALL '"'.
055700     IF WS-COMMA-COUNT > ZERO OR WS-QUOTE-COUNT > ZERO
055800         MOVE "Y" TO WS-NEEDS-QUOTES-SW
055900     ELSE
056000         MOVE "N" TO WS-NEEDS-QUOTES-SW.
056100
056200     IF NEEDS-QUOTES
056300         STRING '"' DELIMITED BY SIZE
056400             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
056500         END-STRING
056600         MOVE 40 TO WS-ESC-LEN
056700         PERFORM 775-TRIM-VALUE THRU 775-EXIT
056800         PERFORM 780-EMIT-ESCAPED-BYTE THRU 780-EXIT
056900                 VARYING WS-ESC-IX FROM 1 BY 1
057000                 UNTIL WS-ESC-IX > WS-ESC-LEN
057100         STRING '"' DELIMITED BY SIZE
057200             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
057300         END-STRING
057400     ELSE
057500         STRING REC-VALUE(WS-FLD-IX) DELIMITED BY SPACE
057600             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
057700         END-STRING.
057800 770-EXIT.
057900     EXIT.
058000
058100******************************************************************
058200* 775/780 - EMBEDDED-QUOTE DOUBLING.  INSPECT ... REPLACING
058300* CANNOT GROW A FIELD (A 1-CHAR SEARCH ARGUMENT AND A 2-CHAR
058400* REPLACEMENT ARE NOT THE SAME LENGTH), SO EACH BYTE OF THE
058500* TRIMMED VALUE IS RE-STRUNG ONE AT A TIME, DOUBLING ANY QUOTE
058600* CHARACTER AS IT GOES.
058700******************************************************************
058800 775-TRIM-VALUE.
058900     PERFORM 776-BACK-UP-ESC THRU 776-EXIT
059000             UNTIL WS-ESC-LEN = 0.
059100 775-EXIT.
059200     EXIT.
059300
059400 776-BACK-UP-ESC.
059500     IF REC-VALUE-BYTE(WS-FLD-IX, WS-ESC-LEN) NOT = SPACE
059600         GO TO 776-EXIT.
059700     SUBTRACT 1 FROM WS-ESC-LEN.
059800 776-EXIT.
059900     EXIT.
060000
060100 780-EMIT-ESCAPED-BYTE.
060200     IF REC-VALUE-BYTE(WS-FLD-IX, WS-ESC-IX) = '"'
060300         STRING '"' DELIMITED BY SIZE
060400             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
060500         END-STRING.
060600     STRING REC-VALUE-BYTE(WS-FLD-IX, WS-ESC-IX) DELIMITED BY SIZE
060700         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
060800     END-STRING.
060900 780-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300* 900-TRIM-LINE-LEN - THE FD RECORD IS ALWAYS READ AT ITS MAXIMUM
061400* SIZE; THIS BACKS WS-IN-LINE-LEN OFF THE TRAILING BLANK PAD SO
061500* THE BYTE-WALK PARSER ONLY SEES THE REAL LINE.
061600******************************************************************
061700 900-TRIM-LINE-LEN.
061800     PERFORM 910-BACK-UP-ONE THRU 910-EXIT
061900             UNTIL WS-IN-LINE-LEN = 0.
062000 900-TRIM-EXIT.
062100     EXIT.
062200
062300 910-BACK-UP-ONE.
062400     IF WS-IN-BYTE(WS-IN-LINE-LEN) NOT = SPACE
062500         GO TO 910-EXIT.
062600     SUBTRACT 1 FROM WS-IN-LINE-LEN.
062700 910-EXIT.
062800     EXIT.
062900
063000 800-OPEN-FILES.
063100     OPEN INPUT ANONCARD-FILE.
063200     OPEN INPUT ANON-IN-FILE.
063300     OPEN OUTPUT ANON-OUT-FILE.
063400     OPEN OUTPUT SYSOUT.
063500 800-EXIT.
063600     EXIT.
063700
063800 850-CLOSE-FILES.
063900     CLOSE ANONCARD-FILE, ANON-IN-FILE, ANON-OUT-FILE, SYSOUT.
064000 850-EXIT.
064100     EXIT.
064200
064300 900-CLEANUP.
064400     DISPLAY "** RECORDS PROCESSED **".
064500     DISPLAY WS-RECORDS-PROCESSED.
064600     DISPLAY "** FIELDS PROCESSED **".
064700     DISPLAY WS-FIELDS-PROCESSED.
064800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064900     DISPLAY "******** NORMAL END OF JOB ANONCSV ********".
065000 900-EXIT.
065100     EXIT.
065200
065300 1000-ABEND-RTN.
065400     WRITE SYSOUT-REC FROM ABEND-REC.
065500     DISPLAY "*** ABNORMAL END OF JOB-ANONCSV ***" UPON CONSOLE.
065600     DISPLAY ABEND-REASON.
065700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065800     DIVIDE ZERO-VAL INTO ONE-VAL.
