000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANONJSN.
000300 AUTHOR. R T WOJCIK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/21/01.
000600 DATE-COMPILED. 06/21/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE JSON BATCH DRIVER FOR THE
001300*          ANONYMIZATION SUITE - THE COMPANION TO ANONCSV.  IT
001400*          READS A JSON DOCUMENT (EITHER A SINGLE OBJECT OR AN
001500*          ARRAY OF OBJECTS) OF NAME/VALUE ROWS, CLASSIFIES EACH
001600*          FIELD BY NAME (ANONCLS), APPLIES THE STRATEGY SELECTED
001700*          ON THE RUN'S CONTROL CARD (ANONPSD/ANONMSK/ANONRED),
001800*          AND WRITES THE ANONYMIZED ROWS BACK OUT AS JSON.
001900*
002000*          THIS IS A REWORK OF THE OLD DAILY-CHARGES UPDATE
002100*          RUN - SAME HOUSEKEEPING / MAINLINE / CLEANUP / ABEND
002200*          SHAPE AS ANONCSV AND ITS ANCESTOR DALYUPDT, BUT THE
002300*          RECORD-AT-A-TIME QSAM READ IS REPLACED WITH A WHOLE-
002400*          DOCUMENT LOAD SINCE A JSON OBJECT CAN SPAN SEVERAL
002500*          PHYSICAL LINES AND THE ARRAY-VS-SINGLE-OBJECT SHAPE OF
002600*          THE OUTPUT ISN'T KNOWN UNTIL EVERY ROW HAS BEEN READ.
002700*
002800*          CHANGE LOG
002900*          ----------
003000*          06/21/01 DPH  ORIGINAL - BUILT FROM THE DALYUPDT
003100*                        SKELETON AND ANONCSV'S STRATEGY-DISPATCH
003200*                        PARAGRAPHS.  DROPPED THE VSAM PATMSTR
003300*                        REWRITE AND DIAGNOSTIC-CODE TABLE, KEPT
003400*                        THE HOUSEKEEPING/MAINLINE/CLEANUP/ABEND
003500*                        SHAPE (REQ CR-5190)
003600*          01/01/08 JS   REBUILT THE THREE STRATEGY SUBPROGRAMS
003700*                        THIS DRIVER CALLS - NO CHANGE TO THIS
003800*                        PROGRAM'S OWN LOGIC, PARAMETER LISTS
003900*                        UNCHANGED
004000*          04/02/09 RTW  RAISED THE OUTPUT OBJECT TABLE FROM 25 TO
004100*                        50 ENTRIES AFTER THE MONTH-END FEED CAME
004200*                        IN WITH MORE ROWS THAN THE ORIGINAL TABLE
004300*                        SIZE - SEE WS-OUT-OBJ-ENTRY
004400******************************************************************
004500
004600         INPUT FILE              -   ANONIN  (JSON DATA)
004700
004800         CONTROL CARD            -   ANONCARD
004900
005000         OUTPUT FILE PRODUCED    -   ANONOUT (JSON DATA)
005100
005200         DUMP FILE               -   SYSOUT
005300
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT ANONCARD-FILE
006800     ASSIGN TO UT-S-ANONCARD
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS CFCODE.
007100
007200     SELECT ANON-IN-FILE
007300     ASSIGN TO UT-S-ANONIN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS IFCODE.
007600
007700     SELECT ANON-OUT-FILE
007800     ASSIGN TO UT-S-ANONOUT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200****** ONE CONTROL CARD PER RUN - STRATEGY CODE, OPTIONAL SEED,
009300****** PRESERVE-FORMAT SWITCH, AND FILE-FORMAT SWITCH.  SEE
009400****** 210-EDIT-CONTROL-CARD BELOW.
009500 FD  ANONCARD-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS ANONCARD-REC.
010100 01  ANONCARD-REC.
010200     05  CC-STRATEGY-CODE           PIC X(30).
010300     05  CC-SEED-TEXT               PIC X(30).
010400     05  CC-PRESERVE-FMT-SW         PIC X(01).
010500     05  CC-FILE-FORMAT-SW          PIC X(01).
010600     05  FILLER                     PIC X(18).
010700
010800****** VARIABLE-LENGTH TEXT FILE - THE WHOLE DOCUMENT IS READ ONE
010900****** PHYSICAL LINE AT A TIME AND CONCATENATED INTO WS-JSON-TEXT
011000****** BY 300-LOAD-JSON-TEXT BEFORE ANY PARSING STARTS.
011100 FD  ANON-IN-FILE
011200     RECORDING MODE IS V
011300     LABEL RECORDS ARE STANDARD
011400     RECORD IS VARYING IN SIZE FROM 1 TO 400 CHARACTERS
011500         DEPENDING ON WS-IN-LINE-LEN
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ANON-IN-REC.
011800 01  ANON-IN-REC                    PIC X(400).
011900
012000****** OUTPUT IS ALSO WRITTEN ONE PHYSICAL LINE AT A TIME - A
012100****** SINGLE OBJECT IS ONE LINE, AN ARRAY IS THE OPENING BRACKET
012200****** LINE, ONE LINE PER OBJECT, THEN THE CLOSING BRACKET LINE.
012300 FD  ANON-OUT-FILE
012400     RECORDING MODE IS V
012500     LABEL RECORDS ARE STANDARD
012600     RECORD IS VARYING IN SIZE FROM 1 TO 700 CHARACTERS
012700         DEPENDING ON WS-OUT-LINE-LEN
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS ANON-OUT-REC.
013000 01  ANON-OUT-REC                   PIC X(700).
013100
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500     05  CFCODE                     PIC X(02).
013600         88  NO-MORE-CARDS              VALUE "10".
013700     05  IFCODE                     PIC X(02).
013800         88  NO-MORE-DATA                VALUE "10".
013900     05  OFCODE                     PIC X(02).
014000         88  CODE-WRITE                  VALUE SPACES.
014100
014200     05  FILLER                      PIC X(02).
014300 01  WS-LINE-LENGTHS.
014400     05  WS-IN-LINE-LEN             PIC 9(03) COMP.
014500     05  WS-OUT-LINE-LEN            PIC 9(03) COMP.
014600
014700** THE RUN'S PARSED CONTROL CARD, ONE FIELD/VALUE ROW BUFFER, AND
014800** THE SHARED DATA-TYPE-CODE SCRATCH FIELD ALL LIVE IN ANONCTL.
014900 COPY ANONCTL.
015000
015100** ONE PARSED JSON ROW - FIELD NAMES/VALUES ALIGNED BY SUBSCRIPT.
015200 COPY ANONREC.
015300
015400** ABEND SYSOUT RECORD AND THE FORCED-ABEND DIVIDE TRAP.
015500 COPY ANONERR.
015600
015700     05  FILLER                      PIC X(02).
015800 01  WS-RUN-TOTALS.
015900     05  WS-RECORDS-PROCESSED       PIC 9(06) COMP.
016000     05  WS-FIELDS-PROCESSED        PIC 9(07) COMP.
016100     05  FILLER                     PIC X(04).
016200
016300*  A WORKING-STORAGE COPY OF THE PHYSICAL LINE - LOADED ONE LINE
016400*  AT A TIME BY 300-LOAD-JSON-TEXT INTO WS-JSON-TEXT BELOW.
016500 01  ANON-IN-REC-SAVE               PIC X(400).
016600 01  ANON-IN-REC-SAVE-R REDEFINES ANON-IN-REC-SAVE.
016700     05  WS-IN-BYTE OCCURS 400 TIMES PIC X(01).
016800
016900******************************************************************
017000* THE WHOLE JSON DOCUMENT, FLATTENED TO ONE LONG WORKING-STORAGE
017100* STRING BY 300-LOAD-JSON-TEXT (ONE SPACE INSERTED BETWEEN EACH
017200* PHYSICAL LINE SO TWO TOKENS ON ADJACENT LINES CANNOT RUN
017300* TOGETHER).  4000 BYTES COVERS A FULL CARTON OF DAILY ROWS AT
017400* THE FIELD WIDTHS THIS RECORD LAYOUT ALLOWS - SEE ANONREC.
017500******************************************************************
017600 01  WS-JSON-TEXT                   PIC X(4000).
017700 01  WS-JSON-TEXT-R REDEFINES WS-JSON-TEXT.
017800     05  WS-JSON-BYTE OCCURS 4000 TIMES PIC X(01).
017900 77  WS-JSON-LEN                    PIC 9(04) COMP.
018000
018100 01  WS-JSON-PARSE.
018200     05  WS-JSON-PTR                PIC 9(04) COMP.
018300     05  WS-JSON-MODE-SW            PIC X(01).
018400         88  JSON-ARRAY-MODE            VALUE "A".
018500         88  JSON-OBJECT-MODE           VALUE "O".
018600     05  WS-BRACE-DEPTH             PIC 9(02) COMP.
018700     05  WS-JSON-QUOTE-SW           PIC X(01) VALUE "N".
018800         88  JSON-IN-QUOTES             VALUE "Y".
018900     05  WS-OBJ-DONE-SW             PIC X(01).
019000         88  OBJ-EXTRACT-DONE           VALUE "Y".
019100     05  WS-OBJ-START               PIC 9(04) COMP.
019200     05  WS-OBJ-LEN                 PIC 9(04) COMP.
019300
019400     05  FILLER                      PIC X(02).
019500 01  WS-PAIR-SCAN.
019600     05  WS-PSCAN-PTR               PIC 9(04) COMP.
019700     05  WS-PSCAN-END               PIC 9(04) COMP.
019800     05  WS-PSCAN-STATE-SW          PIC X(01).
019900         88  JST-SEEK-KEY               VALUE "1".
020000         88  JST-IN-KEY                 VALUE "2".
020100         88  JST-SEEK-COLON             VALUE "3".
020200         88  JST-SEEK-VALUE             VALUE "4".
020300         88  JST-IN-VAL-STR             VALUE "5".
020400         88  JST-IN-VAL-BARE            VALUE "6".
020500     05  WS-JNAME-LEN               PIC 9(02) COMP.
020600     05  WS-JVALUE-LEN              PIC 9(02) COMP.
020700
020800     05  FILLER                      PIC X(02).
020900 01  WS-JNAME-BUILD                 PIC X(20).
021000 01  WS-JVALUE-BUILD                PIC X(40).
021100 01  WS-JVALUE-BUILD-R REDEFINES WS-JVALUE-BUILD.
021200     05  WS-JVALUE-BUILD-BYTE OCCURS 40 TIMES PIC X(01).
021300
021400******************************************************************
021500* EVERY ANONYMIZED RECORD IS SERIALIZED HERE AS IT'S PRODUCED,
021600* NOT WRITTEN DIRECTLY - THE FINAL BRACKET/COMMA SHAPE OF THE
021700* OUTPUT DEPENDS ON THE TOTAL RECORD COUNT, WHICH ISN'T KNOWN
021800* UNTIL END OF FILE.  50 ENTRIES IS THE PRACTICAL ROW LIMIT FOR
021900* ONE JSON ANONYMIZATION RUN - SEE THE 04/02/09 CHANGE ABOVE.
022000******************************************************************
022100 77  WS-OUT-OBJ-COUNT               PIC 9(02) COMP.
022200 01  WS-OUT-OBJ-TABLE.
022300     05  WS-OUT-OBJ-ENTRY OCCURS 50 TIMES INDEXED BY WS-OBJ-IX.
022400         10  WS-OUT-OBJ-TEXT        PIC X(700).
022500         10  WS-OUT-OBJ-LEN         PIC 9(03) COMP.
022600
022700     05  FILLER                      PIC X(02).
022800 01  WS-OUT-BUILD.
022900     05  WS-OUT-BUILD-TEXT          PIC X(700).
023000     05  WS-OUT-PTR                 PIC 9(03) COMP.
023100
023200     05  FILLER                      PIC X(02).
023300 77  WS-TRIM-LEN                    PIC 9(02) COMP.
023400
023500 01  WS-STRATEGY-CALL-AREAS.
023600*  EACH STRATEGY SUBPROGRAM DECLARES ITS OWN LINKAGE SECTION -
023700*  THESE MUST MATCH THOSE LAYOUTS FIELD FOR FIELD, BYTE FOR BYTE.
023800     05  WS-PSD-REQUEST.
023900         10  WS-PSD-DATA-TYPE-CODE      PIC X(02).
024000         10  WS-PSD-PRESERVE-FMT-SW     PIC X(01).
024100         10  WS-PSD-SEED-TEXT           PIC X(30).
024200         10  WS-PSD-ORIGINAL-VALUE      PIC X(40).
024300     05  WS-PSD-OUTPUT-VALUE            PIC X(40).
024400     05  WS-MSK-REQUEST.
024500         10  WS-MSK-DATA-TYPE-CODE      PIC X(02).
024600         10  WS-MSK-SEED-TEXT           PIC X(30).
024700         10  WS-MSK-ORIGINAL-VALUE      PIC X(40).
024800     05  WS-MSK-OUTPUT-VALUE            PIC X(40).
024900     05  WS-RED-REQUEST.
025000         10  WS-RED-DATA-TYPE-CODE      PIC X(02).
025100         10  WS-RED-ORIGINAL-VALUE      PIC X(40).
025200     05  WS-RED-OUTPUT-VALUE            PIC X(40).
025300     05  WS-CLS-FIELD-NAME              PIC X(20).
025400
025500     05  FILLER                      PIC X(02).
025600 77  WS-FLD-IX                      PIC 9(02) COMP.
025700 77  WS-OBJ-WX                      PIC 9(02) COMP.
025800 77  RETURN-CD                      PIC S9(04) COMP.
025900 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
026000     88  NO-MORE-INPUT                  VALUE "N".
026100
026200     05  FILLER                      PIC X(02).
026300 PROCEDURE DIVISION.
026400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026500     PERFORM 100-MAINLINE THRU 100-EXIT
026600             UNTIL NO-MORE-INPUT.
026700     PERFORM 750-WRITE-JSON-RECORD THRU 750-EXIT.
026800     PERFORM 900-CLEANUP THRU 900-EXIT.
026900     MOVE ZERO TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     DISPLAY "******** BEGIN JOB ANONJSN ********".
027400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027500     PERFORM 210-EDIT-CONTROL-CARD THRU 210-EXIT.
027600     INITIALIZE WS-RUN-TOTALS.
027700     MOVE ZERO TO WS-OUT-OBJ-COUNT.
027800
027900     PERFORM 300-LOAD-JSON-TEXT THRU 300-EXIT.
028000     PERFORM 310-DETECT-JSON-ROOT THRU 310-EXIT.
028100     PERFORM 320-EXTRACT-NEXT-OBJECT THRU 320-EXIT.
028200     IF NO-MORE-INPUT
028300         MOVE "** NO DATA FOUND IN FILE" TO ABEND-REASON
028400         GO TO 1000-ABEND-RTN.
028500 000-EXIT.
028600     EXIT.
028700
028800******************************************************************
028900* 210-EDIT-CONTROL-CARD - VALIDATES THE ONE-CARD RUN PARAMETERS.
029000* ANY FAILURE HERE REJECTS THE RUN BEFORE THE DATA FILE IS EVEN
029100* OPENED FOR READING - NO PARTIAL OUTPUT IS EVER PRODUCED.
029200******************************************************************
029300 210-EDIT-CONTROL-CARD.
029400     READ ANONCARD-FILE INTO ANONCARD-REC
029500         AT END
029600         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
029700         GO TO 1000-ABEND-RTN
029800     END-READ.
029900
030000     IF CC-STRATEGY-CODE = SPACES OR LOW-VALUES
030100         MOVE "** STRATEGY CODE MISSING OR BLANK" TO ABEND-REASON
030200         GO TO 1000-ABEND-RTN.
030300
030400     INSPECT CC-STRATEGY-CODE
030500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
030600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030700     MOVE CC-STRATEGY-CODE TO CTL-STRATEGY-CODE.
030800
030900     EVALUATE CC-STRATEGY-CODE
031000         WHEN "PSEUDONYMIZATION"
031100             MOVE "P" TO CTL-STRATEGY-SW
031200         WHEN "MASKING"
031300             MOVE "M" TO CTL-STRATEGY-SW
031400         WHEN "REDACTION"
031500             MOVE "R" TO CTL-STRATEGY-SW
031600         WHEN "FORMAT_PRESERVING_ENCRYPTION"
031700             MOVE "F" TO CTL-STRATEGY-SW
031800         WHEN OTHER
031900             MOVE "X" TO CTL-STRATEGY-SW
032000     END-EVALUATE.
032100     IF STRAT-UNKNOWN
032200         MOVE "** UNKNOWN STRATEGY CODE ON CONTROL CARD"
032300             TO ABEND-REASON
032400         MOVE CC-STRATEGY-CODE(1:15) TO ACTUAL-VAL
032500         GO TO 1000-ABEND-RTN.
032600
032700     MOVE CC-SEED-TEXT TO CTL-SEED-TEXT.
032800     IF CC-SEED-TEXT NOT = SPACES
032900         SET SEED-SUPPLIED TO TRUE.
033000
033100     IF CC-PRESERVE-FMT-SW = SPACE
033200         MOVE "Y" TO CTL-PRESERVE-FMT-SW
033300     ELSE
033400         MOVE CC-PRESERVE-FMT-SW TO CTL-PRESERVE-FMT-SW.
033500
033600     MOVE CC-FILE-FORMAT-SW TO CTL-FILE-FORMAT-SW.
033700     PERFORM 220-EDIT-FILE-EXTENSION THRU 220-EXIT.
033800 210-EXIT.
033900     EXIT.
034000
034100******************************************************************
034200* 220-EDIT-FILE-EXTENSION - ONLY "C" (CSV) AND "J" (JSON) ARE
034300* ALLOWED FILE-FORMAT CODES.  THIS DRIVER ONLY EVER RUNS UNDER
034400* "J" - JCL PICKS THIS PROGRAM OR ANONCSV BY THE SAME RULE THE
034500* OLD FILEPROCESSORFACTORY BEAN USED, BUT HERE IT IS A JOB-STEP
034600* DECISION, NOT A RUNTIME ONE - SO A "C" CARD REACHING THIS
034700* PROGRAM IS ALSO A REJECT.
034800******************************************************************
034900 220-EDIT-FILE-EXTENSION.
035000     IF NOT FORMAT-IS-JSON
035100         MOVE "** DISALLOWED FILE FORMAT - ONLY CSV OR JSON"
035200             TO ABEND-REASON
035300         MOVE CTL-FILE-FORMAT-SW TO ACTUAL-VAL
035400         GO TO 1000-ABEND-RTN.
035500 220-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900* 300-LOAD-JSON-TEXT - READS THE WHOLE INPUT FILE, ONE PHYSICAL
036000* LINE AT A TIME, INTO WS-JSON-TEXT BEFORE ANY PARSING BEGINS - A
036100* JSON OBJECT CAN BE SPREAD ACROSS SEVERAL PRINT LINES AND THE
036200* BYTE-WALK PARSER BELOW NEEDS TO SEE THE DOCUMENT AS ONE STRING.
036300* A SINGLE SPACE IS INSERTED BETWEEN LINES SO TWO TOKENS LEFT
036400* UNSEPARATED AT A LINE BREAK CANNOT RUN TOGETHER.
036500******************************************************************
036600 300-LOAD-JSON-TEXT.
036700     MOVE ZERO TO WS-JSON-LEN.
036800     MOVE 1 TO WS-OUT-PTR.
036900     READ ANON-IN-FILE INTO ANON-IN-REC-SAVE
037000         AT END
037100         MOVE "N" TO MORE-DATA-SW
037200     END-READ.
037300     IF NO-MORE-INPUT
037400         MOVE "** NO DATA FOUND IN FILE" TO ABEND-REASON
037500         GO TO 1000-ABEND-RTN.
037600
037700     PERFORM 305-APPEND-ONE-LINE THRU 305-EXIT
037800             UNTIL NO-MORE-INPUT.
037900     MOVE "Y" TO MORE-DATA-SW.
038000     COMPUTE WS-JSON-LEN = WS-OUT-PTR - 1.
038100 300-EXIT.
038200     EXIT.
038300
038400 305-APPEND-ONE-LINE.
038500     MOVE 400 TO WS-IN-LINE-LEN.
038600     PERFORM 900-TRIM-LINE-LEN THRU 900-TRIM-EXIT.
038700     IF WS-IN-LINE-LEN > 0
038800         STRING ANON-IN-REC-SAVE(1:WS-IN-LINE-LEN)
038900                 DELIMITED BY SIZE
039000                 " " DELIMITED BY SIZE
039100             INTO WS-JSON-TEXT WITH POINTER WS-OUT-PTR
039200         END-STRING.
039300     READ ANON-IN-FILE INTO ANON-IN-REC-SAVE
039400         AT END
039500         MOVE "N" TO MORE-DATA-SW
039600     END-READ.
039700 305-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100* 310-DETECT-JSON-ROOT - A "[" ROOT MEANS EVERY ELEMENT IS ONE
040200* RECORD; A "{" ROOT MEANS THE WHOLE DOCUMENT IS ONE RECORD.
040300* ANYTHING ELSE IS A MALFORMED DOCUMENT AND ABENDS THE RUN.
040400******************************************************************
040500 310-DETECT-JSON-ROOT.
040600     MOVE 1 TO WS-JSON-PTR.
040700     PERFORM 312-SKIP-LEAD-SPACE THRU 312-EXIT
040800             UNTIL WS-JSON-PTR > WS-JSON-LEN
040900                OR WS-JSON-BYTE(WS-JSON-PTR) NOT = SPACE.
041000
041100     IF WS-JSON-PTR > WS-JSON-LEN
041200         MOVE "** NO DATA FOUND IN FILE" TO ABEND-REASON
041300         GO TO 1000-ABEND-RTN.
041400
041500     EVALUATE WS-JSON-BYTE(WS-JSON-PTR)
041600         WHEN "["
041700             SET JSON-ARRAY-MODE TO TRUE
041800             ADD 1 TO WS-JSON-PTR
041900         WHEN "{"
042000             SET JSON-OBJECT-MODE TO TRUE
042100         WHEN OTHER
042200             MOVE "** MALFORMED JSON - EXPECTED { OR ["
042300                 TO ABEND-REASON
042400             GO TO 1000-ABEND-RTN
042500     END-EVALUATE.
042600 310-EXIT.
042700     EXIT.
042800
042900 312-SKIP-LEAD-SPACE.
043000     ADD 1 TO WS-JSON-PTR.
043100 312-EXIT.
043200     EXIT.
043300
043400******************************************************************
043500* 320-EXTRACT-NEXT-OBJECT - LOCATES THE NEXT "{ ... }" OBJECT IN
043600* WS-JSON-TEXT FROM WS-JSON-PTR FORWARD, SKIPPING SEPARATING
043700* SPACES/COMMAS.  MORE-DATA-SW IS SET TO "N" ONCE THE ARRAY'S
043800* CLOSING "]" (OR END OF DOCUMENT, IN SINGLE-OBJECT MODE) IS
043900* REACHED - THIS IS THE JSON DRIVER'S EQUIVALENT OF ANONCSV'S
044000* READ-AHEAD AT THE BOTTOM OF 100-MAINLINE.
044100******************************************************************
044200 320-EXTRACT-NEXT-OBJECT.
044300     PERFORM 322-SKIP-SEPARATORS THRU 322-EXIT.
044400     IF NO-MORE-INPUT
044500         GO TO 320-EXIT.
044600
044700     IF WS-JSON-BYTE(WS-JSON-PTR) NOT = "{"
044800         MOVE "** MALFORMED JSON - EXPECTED { FOR NEXT OBJECT"
044900             TO ABEND-REASON
045000         GO TO 1000-ABEND-RTN.
045100
045200     MOVE WS-JSON-PTR TO WS-OBJ-START.
045300     MOVE ZERO TO WS-BRACE-DEPTH.
045400     MOVE "N" TO WS-JSON-QUOTE-SW.
045500     MOVE "N" TO WS-OBJ-DONE-SW.
045600     PERFORM 324-SCAN-BRACE-BYTE THRU 324-EXIT
045700             UNTIL OBJ-EXTRACT-DONE
045800                OR WS-JSON-PTR > WS-JSON-LEN.
045900     IF NOT OBJ-EXTRACT-DONE
046000         MOVE "** MALFORMED JSON - UNBALANCED BRACES"
046100             TO ABEND-REASON
046200         GO TO 1000-ABEND-RTN.
046300     COMPUTE WS-OBJ-LEN = WS-JSON-PTR - WS-OBJ-START.
046400 320-EXIT.
046500     EXIT.
046600
046700 322-SKIP-SEPARATORS.
046800     PERFORM 323-SKIP-ONE-SEP THRU 323-EXIT
046900             UNTIL WS-JSON-PTR > WS-JSON-LEN
047000                OR WS-JSON-BYTE(WS-JSON-PTR) = "{"
047100                OR WS-JSON-BYTE(WS-JSON-PTR) = "]".
047200     IF WS-JSON-PTR > WS-JSON-LEN
047300             OR WS-JSON-BYTE(WS-JSON-PTR) = "]"
047400         MOVE "N" TO MORE-DATA-SW.
047500 322-EXIT.
047600     EXIT.
047700
047800 323-SKIP-ONE-SEP.
047900     ADD 1 TO WS-JSON-PTR.
048000 323-EXIT.
048100     EXIT.
048200
048300 324-SCAN-BRACE-BYTE.
048400     EVALUATE TRUE
048500         WHEN WS-JSON-BYTE(WS-JSON-PTR) = '"'
048600             IF JSON-IN-QUOTES
048700                 MOVE "N" TO WS-JSON-QUOTE-SW
048800             ELSE
048900                 MOVE "Y" TO WS-JSON-QUOTE-SW
049000             END-IF
049100         WHEN WS-JSON-BYTE(WS-JSON-PTR) = "{"
049200                 AND NOT JSON-IN-QUOTES
049300             ADD 1 TO WS-BRACE-DEPTH
049400         WHEN WS-JSON-BYTE(WS-JSON-PTR) = "}"
049500                 AND NOT JSON-IN-QUOTES
049600             SUBTRACT 1 FROM WS-BRACE-DEPTH
049700     END-EVALUATE.
049800     ADD 1 TO WS-JSON-PTR.
049900     IF WS-BRACE-DEPTH = ZERO
050000         MOVE "Y" TO WS-OBJ-DONE-SW.
050100 324-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500* 100-MAINLINE - ONE PASS PER JSON OBJECT.  READ-AHEAD (THE NEXT
050600* OBJECT'S EXTRACTION) IS DONE AT THE BOTTOM OF THIS PARAGRAPH,
050700* SO WS-OBJ-START/WS-OBJ-LEN ALWAYS POINT AT THE OBJECT CURRENTLY
050800* BEING PROCESSED.
050900******************************************************************
051000 100-MAINLINE.
051100     PERFORM 325-SCAN-JSON-PAIRS THRU 325-EXIT.
051200     IF REC-FIELD-COUNT = ZERO
051300         MOVE "** NO DATA FOUND IN FILE" TO ABEND-REASON
051400         GO TO 1000-ABEND-RTN.
051500
051600     PERFORM 400-ANONYMIZE-RECORD THRU 400-EXIT.
051700     PERFORM 340-STORE-OUTPUT-OBJECT THRU 340-EXIT.
051800
051900     ADD 1 TO WS-RECORDS-PROCESSED.
052000     ADD REC-FIELD-COUNT TO WS-FIELDS-PROCESSED.
052100
052200     PERFORM 320-EXTRACT-NEXT-OBJECT THRU 320-EXIT.
052300 100-EXIT.
052400     EXIT.
052500
052600******************************************************************
052700* 325-SCAN-JSON-PAIRS - WALKS ONE OBJECT'S BYTES (WS-OBJ-START
052800* THRU WS-OBJ-START + WS-OBJ-LEN - 1) LOOKING FOR "NAME":"VALUE"
052900* OR "NAME":BAREWORD PAIRS.  NO BACKSLASH-ESCAPE SUPPORT INSIDE
053000* QUOTED STRINGS - THE FEED THIS RUNS AGAINST NEVER CARRIES ONE.
053100******************************************************************
053200 325-SCAN-JSON-PAIRS.
053300     MOVE ZERO TO REC-FIELD-COUNT.
053400     MOVE WS-OBJ-START TO WS-PSCAN-PTR.
053500     COMPUTE WS-PSCAN-END = WS-OBJ-START + WS-OBJ-LEN - 1.
053600     SET JST-SEEK-KEY TO TRUE.
053700     MOVE ZERO TO WS-JNAME-LEN.
053800     MOVE ZERO TO WS-JVALUE-LEN.
053900     MOVE SPACES TO WS-JNAME-BUILD.
054000     MOVE SPACES TO WS-JVALUE-BUILD.
054100
054200     PERFORM 326-SCAN-PAIR-BYTE THRU 326-EXIT
054300             VARYING WS-PSCAN-PTR FROM WS-PSCAN-PTR BY 1
054400             UNTIL WS-PSCAN-PTR > WS-PSCAN-END.
054500*  A TRAILING BARE VALUE WITH NO FOLLOWING "," OR "}" INSIDE THE
054600*  SCAN RANGE (THE LAST PAIR IN THE OBJECT) IS STORED HERE.
054700     IF JST-IN-VAL-BARE
054800         PERFORM 330-STORE-FIELD THRU 330-EXIT.
054900 325-EXIT.
055000     EXIT.
055100
055200 326-SCAN-PAIR-BYTE.
055300     EVALUATE TRUE
055400         WHEN JST-SEEK-KEY
055500             IF WS-JSON-BYTE(WS-PSCAN-PTR) = '"'
055600                 SET JST-IN-KEY TO TRUE
055700                 MOVE ZERO TO WS-JNAME-LEN
055800                 MOVE SPACES TO WS-JNAME-BUILD
055900             END-IF
056000         WHEN JST-IN-KEY
056100             IF WS-JSON-BYTE(WS-PSCAN-PTR) = '"'
056200                 SET JST-SEEK-COLON TO TRUE
056300             ELSE
056400                 IF WS-JNAME-LEN < 20
056500                     ADD 1 TO WS-JNAME-LEN
056600                     MOVE WS-JSON-BYTE(WS-PSCAN-PTR)
056700                         TO WS-JNAME-BUILD(WS-JNAME-LEN:1)
056800                 END-IF
056900             END-IF
057000         WHEN JST-SEEK-COLON
057100             IF WS-JSON-BYTE(WS-PSCAN-PTR) = ":"
057200                 SET JST-SEEK-VALUE TO TRUE
057300             END-IF
057400         WHEN JST-SEEK-VALUE
057500             IF WS-JSON-BYTE(WS-PSCAN-PTR) = '"'
057600                 SET JST-IN-VAL-STR TO TRUE
057700                 MOVE ZERO TO WS-JVALUE-LEN
057800                 MOVE SPACES TO WS-JVALUE-BUILD
057900             ELSE
058000                 IF WS-JSON-BYTE(WS-PSCAN-PTR) NOT = SPACE
058100                     SET JST-IN-VAL-BARE TO TRUE
058200                     MOVE ZERO TO WS-JVALUE-LEN
058300                     MOVE SPACES TO WS-JVALUE-BUILD
058400                     ADD 1 TO WS-JVALUE-LEN
058500                     MOVE WS-JSON-BYTE(WS-PSCAN-PTR)
058600                         TO WS-JVALUE-BUILD-BYTE(WS-JVALUE-LEN)
058700                 END-IF
058800             END-IF
058900         WHEN JST-IN-VAL-STR
059000             IF WS-JSON-BYTE(WS-PSCAN-PTR) = '"'
059100                 PERFORM 330-STORE-FIELD THRU 330-EXIT
059200                 SET JST-SEEK-KEY TO TRUE
059300             ELSE
059400                 IF WS-JVALUE-LEN < 40
059500                     ADD 1 TO WS-JVALUE-LEN
059600                     MOVE WS-JSON-BYTE(WS-PSCAN-PTR)
059700                         TO WS-JVALUE-BUILD-BYTE(WS-JVALUE-LEN)
059800                 END-IF
059900             END-IF
060000         WHEN JST-IN-VAL-BARE
060100             IF WS-JSON-BYTE(WS-PSCAN-PTR) = ","
060200                     OR WS-JSON-BYTE(WS-PSCAN-PTR) = "}"
060300                 PERFORM 330-STORE-FIELD THRU 330-EXIT
060400                 SET JST-SEEK-KEY TO TRUE
060500             ELSE
060600                 IF WS-JVALUE-LEN < 40
060700                     ADD 1 TO WS-JVALUE-LEN
060800                     MOVE WS-JSON-BYTE(WS-PSCAN-PTR)
060900                         TO WS-JVALUE-BUILD-BYTE(WS-JVALUE-LEN)
061000                 END-IF
061100             END-IF
061200     END-EVALUATE.
061300 326-EXIT.
061400     EXIT.
061500
061600 330-STORE-FIELD.
061700     IF REC-FIELD-COUNT < 10
061800         ADD 1 TO REC-FIELD-COUNT
061900         MOVE WS-JNAME-BUILD TO REC-FIELD(REC-FIELD-COUNT)
062000         MOVE WS-JVALUE-BUILD TO REC-VALUE(REC-FIELD-COUNT)
062100     END-IF.
062200 330-EXIT.
062300     EXIT.
062400
062500******************************************************************
062600* 400-ANONYMIZE-RECORD - ONE FIELD AT A TIME, IN FIELD ORDER.
062700* ANONCLS CLASSIFIES THE FIELD NAME, THEN THE
062800* STRATEGY SWITCH FROM THE CONTROL CARD PICKS WHICH SUBPROGRAM
062900* FORMATS THE SUBSTITUTE VALUE.  SAME SHAPE AS ANONCSV'S COPY OF
063000* THIS PARAGRAPH - THE TWO DRIVERS DO NOT SHARE PROCEDURE TEXT.
063100******************************************************************
063200 400-ANONYMIZE-RECORD.
063300     PERFORM 410-ANONYMIZE-ONE-FIELD THRU 410-EXIT
063400             VARYING WS-FLD-IX FROM 1 BY 1
063500             UNTIL WS-FLD-IX > REC-FIELD-COUNT.
063600 400-EXIT.
063700     EXIT.
063800
063900 410-ANONYMIZE-ONE-FIELD.
064000     IF REC-VALUE(WS-FLD-IX) = SPACES
064100         GO TO 410-EXIT.
064200
064300     MOVE REC-FIELD(WS-FLD-IX) TO WS-CLS-FIELD-NAME.
064400     CALL "ANONCLS" USING WS-CLS-FIELD-NAME, WS-DATA-TYPE-CODE.
064500
064600     EVALUATE TRUE
064700         WHEN STRAT-PSEUDONYMIZE OR STRAT-FPE
064800             PERFORM 420-CALL-ANONPSD THRU 420-EXIT
064900         WHEN STRAT-MASK
065000             PERFORM 430-CALL-ANONMSK THRU 430-EXIT
065100         WHEN STRAT-REDACT
065200             PERFORM 440-CALL-ANONRED THRU 440-EXIT
065300     END-EVALUATE.
065400 410-EXIT.
065500     EXIT.
065600
065700 420-CALL-ANONPSD.
065800     MOVE WS-DATA-TYPE-CODE     TO WS-PSD-DATA-TYPE-CODE.
065900     MOVE CTL-PRESERVE-FMT-SW   TO WS-PSD-PRESERVE-FMT-SW.
066000     MOVE CTL-SEED-TEXT         TO WS-PSD-SEED-TEXT.
066100     MOVE REC-VALUE(WS-FLD-IX)  TO WS-PSD-ORIGINAL-VALUE.
066200     CALL "ANONPSD" USING WS-PSD-REQUEST, WS-PSD-OUTPUT-VALUE.
066300     MOVE WS-PSD-OUTPUT-VALUE   TO REC-VALUE(WS-FLD-IX).
066400 420-EXIT.
066500     EXIT.
066600
066700 430-CALL-ANONMSK.
066800     MOVE WS-DATA-TYPE-CODE     TO WS-MSK-DATA-TYPE-CODE.
066900     MOVE CTL-SEED-TEXT         TO WS-MSK-SEED-TEXT.
067000     MOVE REC-VALUE(WS-FLD-IX)  TO WS-MSK-ORIGINAL-VALUE.
067100     CALL "ANONMSK" USING WS-MSK-REQUEST, WS-MSK-OUTPUT-VALUE.
067200     MOVE WS-MSK-OUTPUT-VALUE   TO REC-VALUE(WS-FLD-IX).
067300 430-EXIT.
067400     EXIT.
067500
067600 440-CALL-ANONRED.
067700     MOVE WS-DATA-TYPE-CODE     TO WS-RED-DATA-TYPE-CODE.
067800     MOVE REC-VALUE(WS-FLD-IX)  TO WS-RED-ORIGINAL-VALUE.
067900     CALL "ANONRED" USING WS-RED-REQUEST, WS-RED-OUTPUT-VALUE.
068000     MOVE WS-RED-OUTPUT-VALUE   TO REC-VALUE(WS-FLD-IX).
068100 440-EXIT.
068200     EXIT.
068300
068400******************************************************************
068500* 340-STORE-OUTPUT-OBJECT - SERIALIZES THE JUST-ANONYMIZED
068600* ANON-RECORD AS ONE "{...}" JSON OBJECT AND FILES IT IN
068700* WS-OUT-OBJ-ENTRY.  NOTHING IS WRITTEN TO ANON-OUT-FILE YET -
068800* SEE 750-WRITE-JSON-RECORD.
068900******************************************************************
069000 340-STORE-OUTPUT-OBJECT.
069100     IF WS-OUT-OBJ-COUNT >= 50
069200         MOVE "** TOO MANY RECORDS FOR ONE JSON RUN"
069300             TO ABEND-REASON
069400         GO TO 1000-ABEND-RTN.
069500     ADD 1 TO WS-OUT-OBJ-COUNT.
069600
069700     MOVE 1 TO WS-OUT-PTR.
069800     MOVE SPACES TO WS-OUT-BUILD-TEXT.
069900     STRING "{" DELIMITED BY SIZE
070000         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
070100     END-STRING.
070200
070300     PERFORM 345-PUT-JSON-PAIR THRU 345-EXIT
070400             VARYING WS-FLD-IX FROM 1 BY 1
070500             UNTIL WS-FLD-IX > REC-FIELD-COUNT.
070600
070700     STRING "}" DELIMITED BY SIZE
070800         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
070900     END-STRING.
071000     COMPUTE WS-OUT-OBJ-LEN(WS-OUT-OBJ-COUNT) = WS-OUT-PTR - 1.
071100     MOVE WS-OUT-BUILD-TEXT TO WS-OUT-OBJ-TEXT(WS-OUT-OBJ-COUNT).
071200 340-EXIT.
071300     EXIT.
071400
071500 345-PUT-JSON-PAIR.
071600     IF WS-FLD-IX > 1
071700         STRING "," DELIMITED BY SIZE
071800             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
071900         END-STRING.
072000
072100     MOVE 20 TO WS-TRIM-LEN.
072200     PERFORM 500-BACK-UP-NAME THRU 500-EXIT
072300             UNTIL WS-TRIM-LEN = 0.
072400     STRING '"' DELIMITED BY SIZE
072500         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
072600     END-STRING.
072700     IF WS-TRIM-LEN > 0
072800         STRING REC-FIELD(WS-FLD-IX)(1:WS-TRIM-LEN)
072900                 DELIMITED BY SIZE
073000             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
073100         END-STRING.
073200     STRING '":"' DELIMITED BY SIZE
073300         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
073400     END-STRING.
073500
073600     MOVE 40 TO WS-TRIM-LEN.
073700     PERFORM 510-BACK-UP-VALUE THRU 510-EXIT
073800             UNTIL WS-TRIM-LEN = 0.
073900     PERFORM 348-EMIT-ESCAPED-JBYTE THRU 348-EXIT
074000             VARYING WS-JVALUE-LEN FROM 1 BY 1
074100             UNTIL WS-JVALUE-LEN > WS-TRIM-LEN.
074200     STRING '"' DELIMITED BY SIZE
074300         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
074400     END-STRING.
074500 345-EXIT.
074600     EXIT.
074700
074800 500-BACK-UP-NAME.
074900     IF REC-FIELD(WS-FLD-IX)(WS-TRIM-LEN:1) NOT = SPACE
075000         GO TO 500-EXIT.
075100     SUBTRACT 1 FROM WS-TRIM-LEN.
075200 500-EXIT.
075300     EXIT.
075400
075500 510-BACK-UP-VALUE.
075600     IF REC-VALUE(WS-FLD-IX)(WS-TRIM-LEN:1) NOT = SPACE
075700         GO TO 510-EXIT.
075800     SUBTRACT 1 FROM WS-TRIM-LEN.
075900 510-EXIT.
076000     EXIT.
076100
076200******************************************************************
076300* 348-EMIT-ESCAPED-JBYTE - JSON REQUIRES AN EMBEDDED QUOTE OR
076400* BACKSLASH IN A STRING VALUE TO BE ESCAPED WITH A LEADING
076500* BACKSLASH (CSV DOUBLES THE QUOTE INSTEAD - SEE ANONCSV
076600* 780-EMIT-ESCAPED-BYTE FOR THAT SHOP RULE).  WS-JVALUE-LEN IS
076700* REUSED HERE AS THE VARYING SUBSCRIPT INTO THE TRIMMED VALUE.
076800******************************************************************
076900 348-EMIT-ESCAPED-JBYTE.
077000     IF REC-VALUE(WS-FLD-IX)(WS-JVALUE-LEN:1) = '"'
077100             OR REC-VALUE(WS-FLD-IX)(WS-JVALUE-LEN:1) = "\"
077200         STRING "\" DELIMITED BY SIZE
077300             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
077400         END-STRING.
077500     STRING REC-VALUE(WS-FLD-IX)(WS-JVALUE-LEN:1)
077600             DELIMITED BY SIZE
077700         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
077800     END-STRING.
077900 348-EXIT.
078000     EXIT.
078100
078200******************************************************************
078300* 750-WRITE-JSON-RECORD - EXACTLY ONE RECORD PRODUCES A SINGLE
078400* "{...}" OBJECT AS THE ENTIRE FILE; TWO OR MORE PRODUCE A
078500* BRACKETED, COMMA-SEPARATED ARRAY, ONE OBJECT PER PHYSICAL LINE.
078600******************************************************************
078700 750-WRITE-JSON-RECORD.
078800     EVALUATE TRUE
078900         WHEN WS-OUT-OBJ-COUNT = 1
079000             MOVE WS-OUT-OBJ-LEN(1) TO WS-OUT-LINE-LEN
079100             MOVE WS-OUT-OBJ-TEXT(1) TO ANON-OUT-REC
079200             WRITE ANON-OUT-REC
079300         WHEN OTHER
079400             MOVE 1 TO WS-OUT-LINE-LEN
079500             MOVE "[" TO ANON-OUT-REC
079600             WRITE ANON-OUT-REC
079700             PERFORM 760-WRITE-ONE-OBJECT THRU 760-EXIT
079800                     VARYING WS-OBJ-WX FROM 1 BY 1
079900                     UNTIL WS-OBJ-WX > WS-OUT-OBJ-COUNT
080000             MOVE 1 TO WS-OUT-LINE-LEN
080100             MOVE "]" TO ANON-OUT-REC
080200             WRITE ANON-OUT-REC
080300     END-EVALUATE.
080400 750-EXIT.
080500     EXIT.
080600
080700 760-WRITE-ONE-OBJECT.
080800     MOVE 1 TO WS-OUT-PTR.
080900     MOVE SPACES TO WS-OUT-BUILD-TEXT.
081000     STRING
081100         WS-OUT-OBJ-TEXT(WS-OBJ-WX)(1:WS-OUT-OBJ-LEN(WS-OBJ-WX))
081200             DELIMITED BY SIZE
081300         INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
081400     END-STRING.
081500     IF WS-OBJ-WX < WS-OUT-OBJ-COUNT
081600         STRING "," DELIMITED BY SIZE
081700             INTO WS-OUT-BUILD-TEXT WITH POINTER WS-OUT-PTR
081800         END-STRING.
081900     COMPUTE WS-OUT-LINE-LEN = WS-OUT-PTR - 1.
082000     MOVE WS-OUT-BUILD-TEXT TO ANON-OUT-REC.
082100     WRITE ANON-OUT-REC.
082200 760-EXIT.
082300     EXIT.
082400
082500******************************************************************
082600* 900-TRIM-LINE-LEN - THE FD RECORD IS ALWAYS READ AT ITS MAXIMUM
082700* SIZE; THIS BACKS WS-IN-LINE-LEN OFF THE TRAILING BLANK PAD
082800* BEFORE THE LINE IS APPENDED TO WS-JSON-TEXT.
082900******************************************************************
083000 900-TRIM-LINE-LEN.
083100     PERFORM 910-BACK-UP-ONE THRU 910-EXIT
083200             UNTIL WS-IN-LINE-LEN = 0.
083300 900-TRIM-EXIT.
083400     EXIT.
083500
083600 910-BACK-UP-ONE.
083700     IF WS-IN-BYTE(WS-IN-LINE-LEN) NOT = SPACE
083800         GO TO 910-EXIT.
083900     SUBTRACT 1 FROM WS-IN-LINE-LEN.
084000 910-EXIT.
084100     EXIT.
084200
084300 800-OPEN-FILES.
084400     OPEN INPUT ANONCARD-FILE.
084500     OPEN INPUT ANON-IN-FILE.
084600     OPEN OUTPUT ANON-OUT-FILE.
084700     OPEN OUTPUT SYSOUT.
084800 800-EXIT.
084900     EXIT.
085000
085100 850-CLOSE-FILES.
085200     CLOSE ANONCARD-FILE, ANON-IN-FILE, ANON-OUT-FILE, SYSOUT.
085300 850-EXIT.
085400     EXIT.
085500
085600 900-CLEANUP.
085700     DISPLAY "** RECORDS PROCESSED **".
085800     DISPLAY WS-RECORDS-PROCESSED.
085900     DISPLAY "** FIELDS PROCESSED **".
086000     DISPLAY WS-FIELDS-PROCESSED.
086100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086200     DISPLAY "******** NORMAL END OF JOB ANONJSN ********".
086300 900-EXIT.
086400     EXIT.
086500
086600 1000-ABEND-RTN.
086700     WRITE SYSOUT-REC FROM ABEND-REC.
086800     DISPLAY "*** ABNORMAL END OF JOB-ANONJSN ***" UPON CONSOLE.
086900     DISPLAY ABEND-REASON.
087000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087100     DIVIDE ZERO-VAL INTO ONE-VAL.
