000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANONMSK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    MASKING STRATEGY SUBPROGRAM.  REPLACES A FIELD'S VALUE WITH
001200*    A MADE-UP VALUE OF THE SAME GENERAL SHAPE, PICKED FROM SMALL
001300*    IN-PROGRAM LOOKUP TABLES USING THE ANONLCG RANDOM STREAM.
001400*    THE STREAM IS SEEDED ONCE PER RUN (FIRST CALL) SO THE SAME
001500*    SEED ALWAYS PRODUCES THE SAME SEQUENCE OF FAKE VALUES.
001600*
001700*    NOTE - THIS SHOP HAS NO FAKE-DATA VOCABULARY LIBRARY LIKE
001800*    THE OLD SYSTEM DID.  THE WORD TABLES BELOW ARE A SMALL,
001900*    FIXED SUBSTITUTE - ENOUGH TO EXERCISE EVERY SHAPE RULE, NOT
002000*    A REPLICA OF THE OLD VOCABULARY (REQ CR-4471).
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    01/01/08 JS   ORIGINAL - PATSRCH INPATIENT/EQUIPMENT
002500*                  MATCH-AND-COST ROUTINE
002600*    06/21/01 DPH  REPURPOSED AS THE MASKING FORMATTER - DROPPED
002700*                  THE EQUIPMENT TABLE AND VSAM LOOKUP, KEPT THE
002800*                  INDEXED-TABLE-AND-SEARCH SHAPE FOR THE FAKE
002900*                  WORD LISTS BELOW (REQ CR-4471)
003000*    09/09/98 KLM  Y2K REVIEW - DATE SHAPE RULE CAPPED AT YEAR
003100*                  2005 TO STAY SAFELY PAST THE ROLLOVER
003200*    04/18/02 DPH  ADDED THE BOOLEAN AND TEXT SHAPE RULES
003300*                  (REQ CR-4519)
003400*    11/05/03 RTW  EMAIL, PHONE, ADDRESS, CREDIT CARD, ID AND
003500*                  UNKNOWN SHAPE RULES NOW INSPECT THE ORIGINAL
003600*                  VALUE INSTEAD OF DRAWING A SHAPE FROM A FIXED
003700*                  TABLE - MATCHES WHAT SSN AND BOOLEAN ALREADY
003800*                  DID (REQ CR-4531)
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 77  WS-SEEDED-SW                    PIC X(01) VALUE "N".
005400     88  STREAM-ALREADY-SEEDED           VALUE "Y".
005500
005600 01  WS-WORK-IX.
005700     05  WS-IX                       PIC 9(03) COMP.
005800     05  WS-JX                       PIC 9(03) COMP.
005900     05  WS-ORIG-LEN                 PIC 9(03) COMP.
006000     05  WS-WORD-COUNT               PIC 9(01) COMP.
006100
006200     05  FILLER                      PIC X(02).
006300 01  WS-LCG-REQUEST.
006400     05  WS-LCG-FUNCTION-SW          PIC X(01).
006500     05  WS-LCG-INPUT-TEXT           PIC X(120) VALUE SPACES.
006600     05  WS-LCG-INPUT-LEN            PIC 9(03) COMP.
006700     05  WS-LCG-RANDOM-RANGE         PIC 9(09) COMP.
006800     05  FILLER                      PIC X(02).
006900 77  WS-LCG-HASH-OUT                 PIC X(32).
007000 77  WS-LCG-RANDOM-OUT               PIC 9(09) COMP.
007100 77  WS-LCG-RETURN-CD                PIC S9(04) COMP.
007200
007300 77  WS-RANDOM-DIGIT                 PIC 9(01).
007400 77  WS-LEN-RETURN-LTH               PIC S9(04).
007500
007600 01  WS-FIRST-NAME-TABLE.
007700     05  WS-FIRST-NAME OCCURS 8 TIMES INDEXED BY WS-FN-IX
007800             PIC X(10).
007900     05  FILLER                      PIC X(02).
008000 01  WS-FIRST-NAME-TABLE-R REDEFINES WS-FIRST-NAME-TABLE.
008100     05  FILLER PIC X(80).
008200
008300 01  WS-LAST-NAME-TABLE.
008400     05  WS-LAST-NAME OCCURS 8 TIMES INDEXED BY WS-LN-IX
008500             PIC X(10).
008600
008700     05  FILLER                      PIC X(02).
008800 01  WS-STREET-NAME-TABLE.
008900     05  WS-STREET-NAME OCCURS 8 TIMES INDEXED BY WS-SN-IX
009000             PIC X(12).
009100
009200     05  FILLER                      PIC X(02).
009300 01  WS-CITY-NAME-TABLE.
009400     05  WS-CITY-NAME OCCURS 8 TIMES INDEXED BY WS-CN-IX
009500             PIC X(12).
009600
009700     05  FILLER                      PIC X(02).
009800 01  WS-STATE-NAME-TABLE.
009900     05  WS-STATE-NAME OCCURS 4 TIMES INDEXED BY WS-ST-IX
010000             PIC X(12).
010100
010200     05  FILLER                      PIC X(02).
010300 01  WS-COUNTRY-NAME-TABLE.
010400     05  WS-COUNTRY-NAME OCCURS 4 TIMES INDEXED BY WS-CY-IX
010500             PIC X(12).
010600
010700     05  FILLER                      PIC X(02).
010800 01  WS-WORD-TABLE.
010900     05  WS-WORD OCCURS 8 TIMES INDEXED BY WS-WD-IX
011000             PIC X(10).
011100     05  FILLER                      PIC X(02).
011200 01  WS-WORD-TABLE-R REDEFINES WS-WORD-TABLE.
011300     05  FILLER PIC X(80).
011400
011500 01  WS-ALPHA-32                     PIC X(26)
011600         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011700 01  WS-ALPHA-32-R REDEFINES WS-ALPHA-32.
011800     05  WS-ALPHA-CHAR OCCURS 26 TIMES PIC X(01).
011900
012000 77  WS-DATE-BUILD                   PIC X(10).
012100
012200 01  WS-EDIT-FIELDS.
012300     05  WS-2-DIGIT                  PIC 99.
012400     05  WS-3-DIGIT                  PIC 999.
012500     05  WS-4-DIGIT                  PIC 9(04).
012600     05  WS-5-DIGIT                  PIC 9(05).
012700     05  WS-6-DIGIT                  PIC 9(06).
012800
012900     05  FILLER                      PIC X(02).
013000
013100******************************************************************
013200* SHAPE-INSPECTION WORK AREA - THESE FIELDS LOOK AT THE ORIGINAL *
013300* VALUE'S CONTENT (KEYWORDS, DIGIT/LETTER PATTERN, "@" POSITION) *
013400* TO PICK AMONG THE MASKING OUTPUT SHAPES BELOW.  NONE OF THIS   *
013500* TOUCHES THE ORIGINAL VALUE ITSELF - IT ONLY DECIDES SHAPE.     *
013600******************************************************************
013700 01  WS-DOMAIN-PART                  PIC X(40) VALUE SPACES.
013800 77  WS-AT-SIGN-POS                  PIC 9(03) COMP VALUE ZERO.
013900
014000 01  WS-LOWER-COPY                   PIC X(40) VALUE SPACES.
014100
014200 01  WS-KEYWORD-TALLY.
014300     05  WS-STREET-TALLY             PIC 9(02) COMP.
014400     05  WS-CITY-TALLY               PIC 9(02) COMP.
014500     05  WS-ZIP-TALLY                PIC 9(02) COMP.
014600     05  WS-STATE-TALLY              PIC 9(02) COMP.
014700     05  WS-COUNTRY-TALLY            PIC 9(02) COMP.
014800
014900     05  FILLER                      PIC X(02).
015000 77  WS-DASH-TALLY                   PIC 9(02) COMP.
015100
015200 77  WS-ID-SHAPE-CD                  PIC X(01) VALUE SPACE.
015300     88  ID-SHAPE-ALL-DIGITS             VALUE "D".
015400     88  ID-SHAPE-LETTERS-DIGITS         VALUE "L".
015500     88  ID-SHAPE-GENERIC                VALUE "G".
015600
015700 77  WS-UNK-SHAPE-CD                 PIC X(01) VALUE SPACE.
015800     88  UNK-SHAPE-NUMBER-LIKE           VALUE "N".
015900     88  UNK-SHAPE-BOOLEAN-LIKE          VALUE "B".
016000     88  UNK-SHAPE-STRING-LIKE           VALUE "S".
016100
016200 LINKAGE SECTION.
016300 01  MSK-REQUEST.
016400     05  MSK-DATA-TYPE-CODE          PIC X(02).
016500         88  DTYPE-NAME                  VALUE "NM".
016600         88  DTYPE-EMAIL                 VALUE "EM".
016700         88  DTYPE-PHONE                 VALUE "PH".
016800         88  DTYPE-ADDRESS               VALUE "AD".
016900         88  DTYPE-SSN                   VALUE "SS".
017000         88  DTYPE-CREDIT-CARD           VALUE "CC".
017100         88  DTYPE-DATE                  VALUE "DT".
017200         88  DTYPE-ID                    VALUE "ID".
017300         88  DTYPE-NUMBER                VALUE "NO".
017400         88  DTYPE-TEXT                  VALUE "TX".
017500         88  DTYPE-BOOLEAN               VALUE "BL".
017600         88  DTYPE-UNKNOWN               VALUE "UN".
017700     05  MSK-SEED-TEXT               PIC X(30).
017800     05  MSK-ORIGINAL-VALUE          PIC X(40).
017900     05  MSK-ORIGINAL-VALUE-R REDEFINES MSK-ORIGINAL-VALUE.
018000         10  MSK-ORIGINAL-BYTE OCCURS 40 TIMES PIC X(01).
018100 01  MSK-OUTPUT-VALUE                PIC X(40).
018200 01  MSK-OUTPUT-VALUE-R REDEFINES MSK-OUTPUT-VALUE.
018300     05  MSK-OUTPUT-BYTE OCCURS 40 TIMES PIC X(01).
018400
018500 PROCEDURE DIVISION USING MSK-REQUEST, MSK-OUTPUT-VALUE.
018600 000-MAIN.
018700     MOVE SPACES TO MSK-OUTPUT-VALUE.
018800     IF NOT STREAM-ALREADY-SEEDED
018900         PERFORM 010-LOAD-WORD-TABLES THRU 010-EXIT
019000         PERFORM 050-SEED-STREAM     THRU 050-EXIT
019100         MOVE "Y" TO WS-SEEDED-SW.
019200     PERFORM 060-TRIM-ORIGINAL THRU 060-EXIT.
019300     PERFORM 100-FORMAT-BY-TYPE THRU 100-EXIT.
019400     GOBACK.
019500
019600******************************************************************
019700* FIXED SUBSTITUTE VOCABULARY - SEE REMARKS ABOVE.               *
019800******************************************************************
019900 010-LOAD-WORD-TABLES.
020000     MOVE "JAMES"   TO WS-FIRST-NAME(1).
020100     MOVE "MARY"    TO WS-FIRST-NAME(2).
020200     MOVE "ROBERT"  TO WS-FIRST-NAME(3).
020300     MOVE "PATRICIA" TO WS-FIRST-NAME(4).
020400     MOVE "MICHAEL" TO WS-FIRST-NAME(5).
020500     MOVE "LINDA"   TO WS-FIRST-NAME(6).
020600     MOVE "WILLIAM" TO WS-FIRST-NAME(7).
020700     MOVE "BARBARA" TO WS-FIRST-NAME(8).
020800     MOVE "SMITH"   TO WS-LAST-NAME(1).
020900     MOVE "JOHNSON" TO WS-LAST-NAME(2).
021000     MOVE "WILLIAMS" TO WS-LAST-NAME(3).
021100     MOVE "JONES"   TO WS-LAST-NAME(4).
021200     MOVE "BROWN"   TO WS-LAST-NAME(5).
021300     MOVE "DAVIS"   TO WS-LAST-NAME(6).
021400     MOVE "MILLER"  TO WS-LAST-NAME(7).
021500     MOVE "WILSON"  TO WS-LAST-NAME(8).
021600     MOVE "MAIN ST"     TO WS-STREET-NAME(1).
021700     MOVE "OAK AVE"     TO WS-STREET-NAME(2).
021800     MOVE "MAPLE DR"    TO WS-STREET-NAME(3).
021900     MOVE "ELM ST"      TO WS-STREET-NAME(4).
022000     MOVE "PARK BLVD"   TO WS-STREET-NAME(5).
022100     MOVE "CEDAR LN"    TO WS-STREET-NAME(6).
022200     MOVE "WASHINGTON ST" TO WS-STREET-NAME(7).
022300     MOVE "LAKE RD"     TO WS-STREET-NAME(8).
022400     MOVE "SPRINGFIELD" TO WS-CITY-NAME(1).
022500     MOVE "FRANKLIN"    TO WS-CITY-NAME(2).
022600     MOVE "CLINTON"     TO WS-CITY-NAME(3).
022700     MOVE "GREENVILLE"  TO WS-CITY-NAME(4).
022800     MOVE "MADISON"     TO WS-CITY-NAME(5).
022900     MOVE "ARLINGTON"   TO WS-CITY-NAME(6).
023000     MOVE "FAIRVIEW"    TO WS-CITY-NAME(7).
023100     MOVE "CENTERVILLE" TO WS-CITY-NAME(8).
023200     MOVE "OHIO"     TO WS-STATE-NAME(1).
023300     MOVE "TEXAS"    TO WS-STATE-NAME(2).
023400     MOVE "OREGON"   TO WS-STATE-NAME(3).
023500     MOVE "VERMONT"  TO WS-STATE-NAME(4).
023600     MOVE "CANADA"       TO WS-COUNTRY-NAME(1).
023700     MOVE "GERMANY"      TO WS-COUNTRY-NAME(2).
023800     MOVE "AUSTRALIA"    TO WS-COUNTRY-NAME(3).
023900     MOVE "BRAZIL"       TO WS-COUNTRY-NAME(4).
024000     MOVE "ALPHA"    TO WS-WORD(1).
024100     MOVE "BRAVO"    TO WS-WORD(2).
024200     MOVE "CHARLIE"  TO WS-WORD(3).
024300     MOVE "DELTA"    TO WS-WORD(4).
024400     MOVE "ECHO"     TO WS-WORD(5).
024500     MOVE "FOXTROT"  TO WS-WORD(6).
024600     MOVE "GOLF"     TO WS-WORD(7).
024700     MOVE "HOTEL"    TO WS-WORD(8).
024800 010-EXIT.
024900     EXIT.
025000
025100 050-SEED-STREAM.
025200     IF MSK-SEED-TEXT = SPACES
025300         MOVE "default" TO WS-LCG-INPUT-TEXT
025400         MOVE 7 TO WS-LCG-INPUT-LEN
025500     ELSE
025600         MOVE MSK-SEED-TEXT TO WS-LCG-INPUT-TEXT
025700         MOVE 30 TO WS-LCG-INPUT-LEN.
025800     MOVE "S" TO WS-LCG-FUNCTION-SW.
025900     CALL "ANONLCG" USING WS-LCG-REQUEST, WS-LCG-HASH-OUT,
026000                           WS-LCG-RANDOM-OUT, WS-LCG-RETURN-CD.
026100 050-EXIT.
026200     EXIT.
026300
026400 060-TRIM-ORIGINAL.
026500     CALL "ANONLEN" USING MSK-ORIGINAL-VALUE, WS-LEN-RETURN-LTH.
026600     MOVE WS-LEN-RETURN-LTH TO WS-ORIG-LEN.
026700 060-EXIT.
026800     EXIT.
026900
027000 100-FORMAT-BY-TYPE.
027100     IF DTYPE-NAME
027200         PERFORM 110-MASK-NAME    THRU 110-EXIT
027300     ELSE IF DTYPE-EMAIL
027400         PERFORM 120-MASK-EMAIL   THRU 120-EXIT
027500     ELSE IF DTYPE-PHONE
027600         PERFORM 130-MASK-PHONE   THRU 130-EXIT
027700     ELSE IF DTYPE-ADDRESS
027800         PERFORM 140-MASK-ADDRESS THRU 140-EXIT
027900     ELSE IF DTYPE-SSN
028000         PERFORM 150-MASK-SSN     THRU 150-EXIT
028100     ELSE IF DTYPE-CREDIT-CARD
028200         PERFORM 160-MASK-CREDIT  THRU 160-EXIT
028300     ELSE IF DTYPE-DATE
028400         PERFORM 170-MASK-DATE    THRU 170-EXIT
028500     ELSE IF DTYPE-NUMBER
028600         PERFORM 180-MASK-NUMBER  THRU 180-EXIT
028700     ELSE IF DTYPE-ID
028800         PERFORM 190-MASK-ID      THRU 190-EXIT
028900     ELSE IF DTYPE-BOOLEAN
029000         PERFORM 210-MASK-BOOLEAN THRU 210-EXIT
029100     ELSE IF DTYPE-TEXT
029200         PERFORM 220-MASK-TEXT    THRU 220-EXIT
029300     ELSE
029400         PERFORM 230-MASK-UNKNOWN THRU 230-EXIT.
029500 100-EXIT.
029600     EXIT.
029700
029800 110-MASK-NAME.
029900     MOVE 8 TO WS-LCG-RANDOM-RANGE.
030000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
030100     SET WS-FN-IX TO WS-LCG-RANDOM-OUT.
030200     SET WS-FN-IX UP BY 1.
030300     MOVE 8 TO WS-LCG-RANDOM-RANGE.
030400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
030500     SET WS-LN-IX TO WS-LCG-RANDOM-OUT.
030600     SET WS-LN-IX UP BY 1.
030700     STRING WS-FIRST-NAME(WS-FN-IX) DELIMITED BY SPACE
030800            " "                     DELIMITED BY SIZE
030900            WS-LAST-NAME(WS-LN-IX)  DELIMITED BY SPACE
031000            INTO MSK-OUTPUT-VALUE.
031100 110-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500* EMAIL - PRESERVE-FORMAT KEEPS THE ORIGINAL'S DOMAIN (EVERYTHING*
031600* FROM "@" ONWARD, DEFAULTING TO "@EXAMPLE.COM" WHEN THE         *
031700* ORIGINAL CARRIES NO "@") AND SUBSTITUTES A RANDOM USERNAME.    *
031800******************************************************************
031900 120-MASK-EMAIL.
032000     MOVE ZERO TO WS-AT-SIGN-POS.
032100     MOVE 1 TO WS-IX.
032200     PERFORM 121-FIND-AT THRU 121-EXIT
032300             UNTIL WS-IX > WS-ORIG-LEN OR WS-AT-SIGN-POS > ZERO.
032400     IF WS-AT-SIGN-POS > ZERO
032500         MOVE MSK-ORIGINAL-VALUE(WS-AT-SIGN-POS:
032600                 40 - WS-AT-SIGN-POS + 1) TO WS-DOMAIN-PART
032700     ELSE
032800         MOVE "@example.com" TO WS-DOMAIN-PART.
032900     MOVE 8 TO WS-LCG-RANDOM-RANGE.
033000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
033100     SET WS-WD-IX TO WS-LCG-RANDOM-OUT.
033200     SET WS-WD-IX UP BY 1.
033300     MOVE 10 TO WS-LCG-RANDOM-RANGE.
033400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
033500     MOVE WS-LCG-RANDOM-OUT TO WS-RANDOM-DIGIT.
033600     STRING WS-WORD(WS-WD-IX)     DELIMITED BY SPACE
033700            WS-RANDOM-DIGIT       DELIMITED BY SIZE
033800            INTO MSK-OUTPUT-VALUE.
033900     INSPECT MSK-OUTPUT-VALUE
034000         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034100                 TO "abcdefghijklmnopqrstuvwxyz".
034200     MOVE WS-DOMAIN-PART TO MSK-OUTPUT-VALUE(9:32).
034300 120-EXIT.
034400     EXIT.
034500
034600 121-FIND-AT.
034700     IF MSK-ORIGINAL-BYTE(WS-IX) = "@"
034800         MOVE WS-IX TO WS-AT-SIGN-POS
034900         GO TO 121-EXIT.
035000     ADD 1 TO WS-IX.
035100 121-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500* PHONE - DIGIT-MASK THE ORIGINAL: EVERY DIGIT POSITION GETS A   *
035600* FRESH RANDOM DIGIT, EVERY OTHER CHARACTER (PARENS, DASH, ETC.) *
035700* PASSES THROUGH UNCHANGED, SO THE OUTPUT KEEPS THE ORIGINAL'S   *
035800* PUNCTUATION AND LENGTH.                                        *
035900******************************************************************
036000 130-MASK-PHONE.
036100     MOVE SPACES TO MSK-OUTPUT-VALUE.
036200     MOVE 1 TO WS-IX.
036300     PERFORM 131-PHONE-CHAR THRU 131-EXIT
036400             UNTIL WS-IX > WS-ORIG-LEN.
036500 130-EXIT.
036600     EXIT.
036700
036800 131-PHONE-CHAR.
036900     IF MSK-ORIGINAL-BYTE(WS-IX) IS NUMERIC
037000         PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT
037100         MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-BYTE(WS-IX)
037200     ELSE
037300         MOVE MSK-ORIGINAL-BYTE(WS-IX) TO MSK-OUTPUT-BYTE(WS-IX).
037400     ADD 1 TO WS-IX.
037500 131-EXIT.
037600     EXIT.
037700
037800******************************************************************
037900* ADDRESS - THE ORIGINAL VALUE TELLS US WHICH PIECE OF AN        *
038000* ADDRESS WE ARE LOOKING AT (STREET, CITY, ZIP, STATE, COUNTRY)  *
038100* BY KEYWORD.  WHEN NONE OF THE KEYWORDS HIT, THE FIELD IS       *
038200* TREATED AS A FULL ADDRESS AND GETS THE OLD ALL-IN-ONE SHAPE.   *
038300******************************************************************
038400 140-MASK-ADDRESS.
038500     MOVE MSK-ORIGINAL-VALUE TO WS-LOWER-COPY.
038600     INSPECT WS-LOWER-COPY
038700         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038800                 TO "abcdefghijklmnopqrstuvwxyz".
038900     MOVE ZERO TO WS-STREET-TALLY WS-CITY-TALLY WS-ZIP-TALLY
039000                  WS-STATE-TALLY WS-COUNTRY-TALLY.
039100     INSPECT WS-LOWER-COPY TALLYING WS-STREET-TALLY
039200             FOR ALL "street" ALL "avenue" ALL "road".
039300     INSPECT WS-LOWER-COPY TALLYING WS-CITY-TALLY
039400             FOR ALL "city".
039500     INSPECT WS-LOWER-COPY TALLYING WS-ZIP-TALLY
039600             FOR ALL "zip" ALL "postal".
039700     INSPECT WS-LOWER-COPY TALLYING WS-STATE-TALLY
039800             FOR ALL "state" ALL "province".
039900     INSPECT WS-LOWER-COPY TALLYING WS-COUNTRY-TALLY
040000             FOR ALL "country".
040100     EVALUATE TRUE
040200         WHEN WS-STREET-TALLY > ZERO
040300             PERFORM 141-MASK-STREET   THRU 141-EXIT
040400         WHEN WS-CITY-TALLY > ZERO
040500             PERFORM 142-MASK-CITY     THRU 142-EXIT
040600         WHEN WS-ZIP-TALLY > ZERO
040700             PERFORM 143-MASK-ZIP      THRU 143-EXIT
040800         WHEN WS-STATE-TALLY > ZERO
040900             PERFORM 144-MASK-STATE    THRU 144-EXIT
041000         WHEN WS-COUNTRY-TALLY > ZERO
041100             PERFORM 145-MASK-COUNTRY  THRU 145-EXIT
041200         WHEN OTHER
041300             PERFORM 146-MASK-FULL-ADDR THRU 146-EXIT
041400     END-EVALUATE.
041500 140-EXIT.
041600     EXIT.
041700
041800 141-MASK-STREET.
041900     MOVE 900 TO WS-LCG-RANDOM-RANGE.
042000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
042100     ADD 100 TO WS-LCG-RANDOM-OUT.
042200     MOVE WS-LCG-RANDOM-OUT TO WS-3-DIGIT.
042300     MOVE 8 TO WS-LCG-RANDOM-RANGE.
042400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
042500     SET WS-SN-IX TO WS-LCG-RANDOM-OUT.
042600     SET WS-SN-IX UP BY 1.
042700     STRING WS-3-DIGIT              DELIMITED BY SIZE
042800            " "                    DELIMITED BY SIZE
042900            WS-STREET-NAME(WS-SN-IX) DELIMITED BY SPACE
043000            INTO MSK-OUTPUT-VALUE.
043100 141-EXIT.
043200     EXIT.
043300
043400 142-MASK-CITY.
043500     MOVE 8 TO WS-LCG-RANDOM-RANGE.
043600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
043700     SET WS-CN-IX TO WS-LCG-RANDOM-OUT.
043800     SET WS-CN-IX UP BY 1.
043900     MOVE WS-CITY-NAME(WS-CN-IX) TO MSK-OUTPUT-VALUE.
044000 142-EXIT.
044100     EXIT.
044200
044300 143-MASK-ZIP.
044400     MOVE 90000 TO WS-LCG-RANDOM-RANGE.
044500     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
044600     ADD 10000 TO WS-LCG-RANDOM-OUT.
044700     MOVE WS-LCG-RANDOM-OUT TO WS-5-DIGIT.
044800     MOVE WS-5-DIGIT TO MSK-OUTPUT-VALUE(1:5).
044900 143-EXIT.
045000     EXIT.
045100
045200 144-MASK-STATE.
045300     MOVE 4 TO WS-LCG-RANDOM-RANGE.
045400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
045500     SET WS-ST-IX TO WS-LCG-RANDOM-OUT.
045600     SET WS-ST-IX UP BY 1.
045700     MOVE WS-STATE-NAME(WS-ST-IX) TO MSK-OUTPUT-VALUE.
045800 144-EXIT.
045900     EXIT.
046000
046100 145-MASK-COUNTRY.
046200     MOVE 4 TO WS-LCG-RANDOM-RANGE.
046300     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
046400     SET WS-CY-IX TO WS-LCG-RANDOM-OUT.
046500     SET WS-CY-IX UP BY 1.
046600     MOVE WS-COUNTRY-NAME(WS-CY-IX) TO MSK-OUTPUT-VALUE.
046700 145-EXIT.
046800     EXIT.
046900
047000 146-MASK-FULL-ADDR.
047100     MOVE 900 TO WS-LCG-RANDOM-RANGE.
047200     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
047300     ADD 100 TO WS-LCG-RANDOM-OUT.
047400     MOVE WS-LCG-RANDOM-OUT TO WS-3-DIGIT.
047500     MOVE 8 TO WS-LCG-RANDOM-RANGE.
047600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
047700     SET WS-SN-IX TO WS-LCG-RANDOM-OUT.
047800     SET WS-SN-IX UP BY 1.
047900     MOVE 8 TO WS-LCG-RANDOM-RANGE.
048000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
048100     SET WS-CN-IX TO WS-LCG-RANDOM-OUT.
048200     SET WS-CN-IX UP BY 1.
048300     STRING WS-3-DIGIT              DELIMITED BY SIZE
048400            " "                    DELIMITED BY SIZE
048500            WS-STREET-NAME(WS-SN-IX) DELIMITED BY SPACE
048600            ", "                   DELIMITED BY SIZE
048700            WS-CITY-NAME(WS-CN-IX) DELIMITED BY SPACE
048800            ", ST 00000"           DELIMITED BY SIZE
048900            INTO MSK-OUTPUT-VALUE.
049000 146-EXIT.
049100     EXIT.
049200
049300 150-MASK-SSN.
049400     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
049500     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(1:1).
049600     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
049700     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(2:1).
049800     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
049900     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(3:1).
050000     MOVE "-" TO MSK-OUTPUT-VALUE(4:1).
050100     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
050200     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(5:1).
050300     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
050400     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(6:1).
050500     MOVE "-" TO MSK-OUTPUT-VALUE(7:1).
050600     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
050700     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(8:1).
050800     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
050900     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(9:1).
051000     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
051100     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(10:1).
051200     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
051300     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(11:1).
051400 150-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800* CREDIT CARD - PRESERVE-FORMAT SHAPE FOLLOWS THE ORIGINAL: A   *
051900* BARE 16-DIGIT VALUE STAYS BARE, A DASHED VALUE STAYS DASHED,  *
052000* ANYTHING ELSE FALLS THROUGH TO A GENERIC SPACE-GROUPED SHAPE. *
052100******************************************************************
052200 160-MASK-CREDIT.
052300     MOVE ZERO TO WS-DASH-TALLY.
052400     INSPECT MSK-ORIGINAL-VALUE TALLYING WS-DASH-TALLY
052500             FOR ALL "-".
052600     EVALUATE TRUE
052700         WHEN WS-ORIG-LEN = 16
052800             PERFORM 161-CREDIT-BARE    THRU 161-EXIT
052900         WHEN WS-DASH-TALLY > ZERO
053000             PERFORM 162-CREDIT-DASHED  THRU 162-EXIT
053100         WHEN OTHER
053200             PERFORM 163-CREDIT-GENERIC THRU 163-EXIT
053300     END-EVALUATE.
053400 160-EXIT.
053500     EXIT.
053600
053700 161-CREDIT-BARE.
053800     MOVE 1 TO WS-JX.
053900     PERFORM 164-CREDIT-4-DIGITS THRU 164-EXIT 4 TIMES.
054000 161-EXIT.
054100     EXIT.
054200
054300 162-CREDIT-DASHED.
054400     MOVE 1 TO WS-JX.
054500     PERFORM 165-CREDIT-DASH-GROUP THRU 165-EXIT 4 TIMES.
054600 162-EXIT.
054700     EXIT.
054800
054900 163-CREDIT-GENERIC.
055000     MOVE 1 TO WS-JX.
055100     PERFORM 166-CREDIT-SPACE-GROUP THRU 166-EXIT 4 TIMES.
055200 163-EXIT.
055300     EXIT.
055400
055500 164-CREDIT-4-DIGITS.
055600     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
055700     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(WS-JX:1).
055800     ADD 1 TO WS-JX.
055900     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
056000     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(WS-JX:1).
056100     ADD 1 TO WS-JX.
056200     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
056300     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(WS-JX:1).
056400     ADD 1 TO WS-JX.
056500     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
056600     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(WS-JX:1).
056700     ADD 1 TO WS-JX.
056800 164-EXIT.
056900     EXIT.
057000
057100 165-CREDIT-DASH-GROUP.
057200     PERFORM 164-CREDIT-4-DIGITS THRU 164-EXIT.
057300     IF WS-JX < 17
057400         MOVE "-" TO MSK-OUTPUT-VALUE(WS-JX:1)
057500         ADD 1 TO WS-JX.
057600 165-EXIT.
057700     EXIT.
057800
057900 166-CREDIT-SPACE-GROUP.
058000     PERFORM 164-CREDIT-4-DIGITS THRU 164-EXIT.
058100     IF WS-JX < 17
058200         MOVE " " TO MSK-OUTPUT-VALUE(WS-JX:1)
058300         ADD 1 TO WS-JX.
058400 166-EXIT.
058500     EXIT.
058600
058700 170-MASK-DATE.
058800     MOVE 12 TO WS-LCG-RANDOM-RANGE.
058900     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
059000     ADD 1 TO WS-LCG-RANDOM-OUT.
059100     MOVE WS-LCG-RANDOM-OUT TO WS-2-DIGIT.
059200     MOVE WS-2-DIGIT TO WS-DATE-BUILD(1:2).
059300     MOVE "/" TO WS-DATE-BUILD(3:1).
059400     MOVE 28 TO WS-LCG-RANDOM-RANGE.
059500     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
059600     ADD 1 TO WS-LCG-RANDOM-OUT.
059700     MOVE WS-LCG-RANDOM-OUT TO WS-2-DIGIT.
059800     MOVE WS-2-DIGIT TO WS-DATE-BUILD(4:2).
059900     MOVE "/" TO WS-DATE-BUILD(6:1).
060000     MOVE 55 TO WS-LCG-RANDOM-RANGE.
060100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
060200     ADD 1950 TO WS-LCG-RANDOM-OUT.
060300     MOVE WS-LCG-RANDOM-OUT TO WS-4-DIGIT.
060400     MOVE WS-4-DIGIT TO WS-DATE-BUILD(7:4).
060500     MOVE WS-DATE-BUILD TO MSK-OUTPUT-VALUE(1:10).
060600 170-EXIT.
060700     EXIT.
060800
060900 180-MASK-NUMBER.
061000     MOVE WS-ORIG-LEN TO WS-JX.
061100     IF WS-JX = ZERO OR WS-JX > 10
061200         MOVE 5 TO WS-JX.
061300     MOVE 1 TO WS-IX.
061400     PERFORM 181-NUMBER-DIGIT THRU 181-EXIT
061500             UNTIL WS-IX > WS-JX.
061600 180-EXIT.
061700     EXIT.
061800
061900 181-NUMBER-DIGIT.
062000     PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT.
062100     MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(WS-IX:1).
062200     ADD 1 TO WS-IX.
062300 181-EXIT.
062400     EXIT.
062500
062600******************************************************************
062700* ID - PRESERVE-FORMAT SHAPE FOLLOWS THE ORIGINAL'S PATTERN:    *
062800* ALL DIGITS STAYS ALL DIGITS, A LEADING LETTER RUN FOLLOWED TO *
062900* THE END BY A DIGIT RUN KEEPS THAT TWO-LETTER/SIX-DIGIT SHAPE, *
063000* ANYTHING ELSE FALLS THROUGH TO THE OLD GENERIC CODE.          *
063100******************************************************************
063200 190-MASK-ID.
063300     PERFORM 192-CLASSIFY-ID THRU 192-EXIT.
063400     EVALUATE TRUE
063500         WHEN ID-SHAPE-ALL-DIGITS
063600             PERFORM 193-MASK-ID-DIGITS  THRU 193-EXIT
063700         WHEN ID-SHAPE-LETTERS-DIGITS
063800             PERFORM 194-MASK-ID-LETNUM  THRU 194-EXIT
063900         WHEN OTHER
064000             PERFORM 195-MASK-ID-GENERIC THRU 195-EXIT
064100     END-EVALUATE.
064200 190-EXIT.
064300     EXIT.
064400
064500 192-CLASSIFY-ID.
064600     SET ID-SHAPE-GENERIC TO TRUE.
064700     IF WS-ORIG-LEN = ZERO
064800         GO TO 192-EXIT.
064900     MOVE 1 TO WS-IX.
065000     PERFORM 196-SCAN-ALPHA-RUN THRU 196-EXIT
065100             UNTIL WS-IX > WS-ORIG-LEN
065200                OR MSK-ORIGINAL-BYTE(WS-IX) NOT ALPHABETIC.
065300     IF WS-IX = 1
065400         PERFORM 197-SCAN-DIGIT-RUN THRU 197-EXIT
065500                 UNTIL WS-IX > WS-ORIG-LEN
065600                    OR MSK-ORIGINAL-BYTE(WS-IX) NOT NUMERIC
065700         IF WS-IX > WS-ORIG-LEN
065800             SET ID-SHAPE-ALL-DIGITS TO TRUE
065900         END-IF
066000         GO TO 192-EXIT.
066100     MOVE WS-IX TO WS-JX.
066200     PERFORM 197-SCAN-DIGIT-RUN THRU 197-EXIT
066300             UNTIL WS-IX > WS-ORIG-LEN
066400                OR MSK-ORIGINAL-BYTE(WS-IX) NOT NUMERIC.
066500     IF WS-IX > WS-ORIG-LEN AND WS-IX > WS-JX
066600         SET ID-SHAPE-LETTERS-DIGITS TO TRUE.
066700 192-EXIT.
066800     EXIT.
066900
067000 193-MASK-ID-DIGITS.
067100     MOVE 900000 TO WS-LCG-RANDOM-RANGE.
067200     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
067300     ADD 100000 TO WS-LCG-RANDOM-OUT.
067400     MOVE WS-LCG-RANDOM-OUT TO WS-6-DIGIT.
067500     MOVE WS-6-DIGIT TO MSK-OUTPUT-VALUE(1:6).
067600 193-EXIT.
067700     EXIT.
067800
067900 194-MASK-ID-LETNUM.
068000     MOVE 26 TO WS-LCG-RANDOM-RANGE.
068100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
068200     ADD 1 TO WS-LCG-RANDOM-OUT.
068300     SET WS-WD-IX TO WS-LCG-RANDOM-OUT.
068400     MOVE WS-ALPHA-CHAR(WS-WD-IX) TO MSK-OUTPUT-VALUE(1:1).
068500     MOVE 26 TO WS-LCG-RANDOM-RANGE.
068600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
068700     ADD 1 TO WS-LCG-RANDOM-OUT.
068800     SET WS-WD-IX TO WS-LCG-RANDOM-OUT.
068900     MOVE WS-ALPHA-CHAR(WS-WD-IX) TO MSK-OUTPUT-VALUE(2:1).
069000     MOVE 900000 TO WS-LCG-RANDOM-RANGE.
069100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
069200     ADD 100000 TO WS-LCG-RANDOM-OUT.
069300     MOVE WS-LCG-RANDOM-OUT TO WS-6-DIGIT.
069400     MOVE WS-6-DIGIT TO MSK-OUTPUT-VALUE(3:6).
069500 194-EXIT.
069600     EXIT.
069700
069800 195-MASK-ID-GENERIC.
069900     MOVE WS-ORIG-LEN TO WS-JX.
070000     IF WS-JX = ZERO OR WS-JX > 12
070100         MOVE 8 TO WS-JX.
070200     MOVE 1 TO WS-IX.
070300     PERFORM 191-ID-CHAR THRU 191-EXIT
070400             UNTIL WS-IX > WS-JX.
070500 195-EXIT.
070600     EXIT.
070700
070800 196-SCAN-ALPHA-RUN.
070900     ADD 1 TO WS-IX.
071000 196-EXIT.
071100     EXIT.
071200
071300 197-SCAN-DIGIT-RUN.
071400     ADD 1 TO WS-IX.
071500 197-EXIT.
071600     EXIT.
071700
071800 191-ID-CHAR.
071900     MOVE 2 TO WS-LCG-RANDOM-RANGE.
072000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
072100     IF WS-LCG-RANDOM-OUT = ZERO
072200         PERFORM 900-NEXT-DIGIT THRU 900-DIGIT-EXIT
072300         MOVE WS-RANDOM-DIGIT TO MSK-OUTPUT-VALUE(WS-IX:1)
072400     ELSE
072500         MOVE 26 TO WS-LCG-RANDOM-RANGE
072600         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
072700         ADD 1 TO WS-LCG-RANDOM-OUT
072800         SET WS-WD-IX TO WS-LCG-RANDOM-OUT
072900         MOVE WS-ALPHA-CHAR(WS-WD-IX)
073000                 TO MSK-OUTPUT-VALUE(WS-IX:1).
073100     ADD 1 TO WS-IX.
073200 191-EXIT.
073300     EXIT.
073400
073500 210-MASK-BOOLEAN.
073600     MOVE 2 TO WS-LCG-RANDOM-RANGE.
073700     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
073800     IF WS-LCG-RANDOM-OUT = ZERO
073900         MOVE "true" TO MSK-OUTPUT-VALUE
074000     ELSE
074100         MOVE "false" TO MSK-OUTPUT-VALUE.
074200 210-EXIT.
074300     EXIT.
074400
074500 220-MASK-TEXT.
074600     MOVE 1 TO WS-WORD-COUNT.
074700     IF WS-ORIG-LEN > 10
074800         MOVE 2 TO WS-WORD-COUNT.
074900     IF WS-ORIG-LEN > 20
075000         MOVE 3 TO WS-WORD-COUNT.
075100     MOVE 1 TO WS-JX.
075200     MOVE 1 TO WS-IX.
075300     PERFORM 221-TEXT-WORD THRU 221-EXIT
075400             UNTIL WS-IX > WS-WORD-COUNT.
075500 220-EXIT.
075600     EXIT.
075700
075800 221-TEXT-WORD.
075900     MOVE 8 TO WS-LCG-RANDOM-RANGE.
076000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
076100     SET WS-WD-IX TO WS-LCG-RANDOM-OUT.
076200     SET WS-WD-IX UP BY 1.
076300     IF WS-IX NOT = 1
076400         STRING " " DELIMITED BY SIZE
076500                INTO MSK-OUTPUT-VALUE
076600                WITH POINTER WS-JX
076700         END-STRING.
076800     STRING WS-WORD(WS-WD-IX) DELIMITED BY SPACE
076900            INTO MSK-OUTPUT-VALUE
077000            WITH POINTER WS-JX
077100     END-STRING.
077200     ADD 1 TO WS-IX.
077300 221-EXIT.
077400     EXIT.
077500
077600******************************************************************
077700* UNKNOWN - NO DATA-TYPE CODE MATCHED, SO WE GUESS FROM THE      *
077800* ORIGINAL VALUE'S OWN SHAPE: ALL DIGITS LOOKS LIKE A NUMBER,    *
077900* "TRUE"/"FALSE" LOOKS LIKE A BOOLEAN, ANYTHING ELSE IS TREATED  *
078000* AS A STRING AND GETS A RANDOM WORD.                            *
078100******************************************************************
078200 230-MASK-UNKNOWN.
078300     PERFORM 231-CLASSIFY-UNKNOWN THRU 231-EXIT.
078400     EVALUATE TRUE
078500         WHEN UNK-SHAPE-NUMBER-LIKE
078600             PERFORM 232-MASK-UNKNOWN-NUMBER THRU 232-EXIT
078700         WHEN UNK-SHAPE-BOOLEAN-LIKE
078800             PERFORM 210-MASK-BOOLEAN        THRU 210-EXIT
078900         WHEN OTHER
079000             PERFORM 233-MASK-UNKNOWN-WORD   THRU 233-EXIT
079100     END-EVALUATE.
079200 230-EXIT.
079300     EXIT.
079400
079500 231-CLASSIFY-UNKNOWN.
079600     SET UNK-SHAPE-STRING-LIKE TO TRUE.
079700     IF WS-ORIG-LEN = ZERO
079800         GO TO 231-EXIT.
079900     IF MSK-ORIGINAL-VALUE(1:WS-ORIG-LEN) IS NUMERIC
080000         SET UNK-SHAPE-NUMBER-LIKE TO TRUE
080100         GO TO 231-EXIT.
080200     MOVE MSK-ORIGINAL-VALUE TO WS-LOWER-COPY.
080300     INSPECT WS-LOWER-COPY
080400         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
080500                 TO "abcdefghijklmnopqrstuvwxyz".
080600     IF (WS-ORIG-LEN = 4 AND WS-LOWER-COPY(1:4) = "true")
080700        OR (WS-ORIG-LEN = 5 AND WS-LOWER-COPY(1:5) = "false")
080800         SET UNK-SHAPE-BOOLEAN-LIKE TO TRUE.
080900 231-EXIT.
081000     EXIT.
081100
081200 232-MASK-UNKNOWN-NUMBER.
081300     MOVE 1000 TO WS-LCG-RANDOM-RANGE.
081400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
081500     ADD 1 TO WS-LCG-RANDOM-OUT.
081600     MOVE WS-LCG-RANDOM-OUT TO WS-4-DIGIT.
081700     MOVE WS-4-DIGIT TO MSK-OUTPUT-VALUE(1:4).
081800 232-EXIT.
081900     EXIT.
082000
082100 233-MASK-UNKNOWN-WORD.
082200     MOVE 8 TO WS-LCG-RANDOM-RANGE.
082300     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
082400     SET WS-WD-IX TO WS-LCG-RANDOM-OUT.
082500     SET WS-WD-IX UP BY 1.
082600     MOVE WS-WORD(WS-WD-IX) TO MSK-OUTPUT-VALUE.
082700 233-EXIT.
082800     EXIT.
082900
083000******************************************************************
083100* ADVANCES THE ANONLCG STREAM AND RETURNS A VALUE 0 THRU         *
083200* WS-LCG-RANDOM-RANGE - 1 IN WS-LCG-RANDOM-OUT.                  *
083300******************************************************************
083400 900-NEXT-RANDOM.
083500     MOVE "R" TO WS-LCG-FUNCTION-SW.
083600     CALL "ANONLCG" USING WS-LCG-REQUEST, WS-LCG-HASH-OUT,
083700                           WS-LCG-RANDOM-OUT, WS-LCG-RETURN-CD.
083800 900-EXIT.
083900     EXIT.
084000
084100 900-NEXT-DIGIT.
084200     MOVE 10 TO WS-LCG-RANDOM-RANGE.
084300     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
084400     MOVE WS-LCG-RANDOM-OUT TO WS-RANDOM-DIGIT.
084500 900-DIGIT-EXIT.
084600     EXIT.
