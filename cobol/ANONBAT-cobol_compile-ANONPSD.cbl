000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANONPSD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    PSEUDONYMIZATION / FORMAT-PRESERVING-ENCRYPTION STRATEGY
001200*    SUBPROGRAM.  GIVEN ONE FIELD'S VALUE, ITS CLASSIFIED DATA
001300*    TYPE, THE RUN'S SEED AND THE PRESERVE-FORMAT SWITCH, RETURNS
001400*    A DETERMINISTIC SUBSTITUTE VALUE - SAME (VALUE, TYPE, SEED)
001500*    ALWAYS PRODUCES THE SAME OUTPUT, NO CACHE NEEDED BECAUSE THE
001600*    HASH IS RECOMPUTED FRESH EVERY CALL.  CALLED ONCE PER FIELD
001700*    BY ANONCSV/ANONJSN WHEN THE RUN'S STRATEGY IS 'P' OR 'F'.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    01/01/08 JS   ORIGINAL - TRMTSRCH LAB-TEST SEARCH/COST
002200*                  ROUTINE FOR THE INPATIENT TREATMENT SUITE
002300*    06/21/01 DPH  REPURPOSED AS THE PSEUDONYMIZATION FORMATTER -
002400*                  DROPPED THE LAB-TABLE SEARCH AND VSAM PATIENT
002500*                  LOOKUP, KEPT THE SEARCH-TABLE IDIOM FOR THE
002600*                  DIGIT/LETTER POOL BUILD BELOW (REQ CR-4471)
002700*    09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO
002800*                  CHANGE REQUIRED
002900*    04/18/02 DPH  ADDED THE 16-CHAR TRUNCATION PATH FOR
003000*                  PRESERVE-FORMAT = 'N' (REQ CR-4519)
003100*    11/05/03 RTW  DROPPED THE INLINE BACKWARD-SCAN TRIM AND
003200*                  CALLED ANONLEN FOR THE ORIGINAL VALUE'S
003300*                  LENGTH INSTEAD - ONE TRIM ROUTINE TO MAINTAIN
003400*                  INSTEAD OF TWO COPIES (REQ CR-4531)
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  WS-WORK-IX.
005000     05  WS-IX                       PIC 9(03) COMP.
005100     05  WS-JX                       PIC 9(03) COMP.
005200     05  WS-ORIG-LEN                 PIC 9(03) COMP.
005300     05  WS-OUT-IX                   PIC 9(03) COMP.
005400     05  WS-POOL-NEED                PIC 9(03) COMP.
005500     05  WS-DIGIT-CURSOR             PIC 9(03) COMP VALUE 1.
005600     05  WS-LETTER-CURSOR            PIC 9(03) COMP VALUE 1.
005700     05  WS-QUOTIENT                 PIC 9(05) COMP.
005800     05  WS-REMAINDER                PIC 9(03) COMP.
005900
006000     05  FILLER                      PIC X(02).
006100 77  WS-TYPE-NAME                    PIC X(12) VALUE SPACES.
006200 77  WS-SEED-USE                     PIC X(30) VALUE SPACES.
006300 77  WS-LEN-RETURN-LTH               PIC S9(04).
006400
006500 01  WS-LCG-REQUEST.
006600     05  WS-LCG-FUNCTION-SW          PIC X(01) VALUE "H".
006700     05  WS-LCG-INPUT-TEXT           PIC X(120) VALUE SPACES.
006800     05  WS-LCG-INPUT-LEN            PIC 9(03) COMP.
006900     05  WS-LCG-RANDOM-RANGE         PIC 9(09) COMP VALUE ZERO.
007000     05  FILLER                      PIC X(02).
007100 77  WS-LCG-RANDOM-OUT               PIC 9(09) COMP.
007200 77  WS-LCG-RETURN-CD                PIC S9(04) COMP.
007300
007400 01  WS-HASH-AREA.
007500     05  WS-HASH-STRING              PIC X(32) VALUE SPACES.
007600     05  FILLER                      PIC X(02).
007700 01  WS-HASH-BYTES REDEFINES WS-HASH-AREA.
007800     05  WS-HASH-BYTE OCCURS 32 TIMES PIC X(01).
007900
008000 01  WS-DIGIT-CHARS                  PIC X(40) VALUE SPACES.
008100 01  WS-DIGIT-CHARS-R REDEFINES WS-DIGIT-CHARS.
008200     05  WS-DIGIT-CHAR OCCURS 40 TIMES PIC X(01).
008300 77  WS-DIGIT-COUNT                  PIC 9(03) COMP VALUE ZERO.
008400
008500 01  WS-LETTER-CHARS                 PIC X(40) VALUE SPACES.
008600 01  WS-LETTER-CHARS-R REDEFINES WS-LETTER-CHARS.
008700     05  WS-LETTER-CHAR OCCURS 40 TIMES PIC X(01).
008800 77  WS-LETTER-COUNT                 PIC 9(03) COMP VALUE ZERO.
008900
009000 01  WS-DOMAIN-PART                  PIC X(40) VALUE SPACES.
009100 77  WS-AT-SIGN-POS                  PIC 9(03) COMP VALUE ZERO.
009200 77  WS-EMAIL-USER                   PIC X(08) VALUE SPACES.
009300 77  WS-EMAIL-COUNT                  PIC 9(02) COMP VALUE ZERO.
009400
009500 01  WS-CASE-WORK.
009600     05  WS-ONE-CHAR                 PIC X(01).
009700     05  WS-ONE-CHAR-UP              PIC X(01).
009800     05  WS-ONE-CHAR-SELF-UP         PIC X(01).
009900
010000     05  FILLER                      PIC X(01).
010100 LINKAGE SECTION.
010200 01  PSD-REQUEST.
010300     05  PSD-DATA-TYPE-CODE          PIC X(02).
010400         88  DTYPE-NAME                  VALUE "NM".
010500         88  DTYPE-EMAIL                 VALUE "EM".
010600         88  DTYPE-PHONE                 VALUE "PH".
010700         88  DTYPE-ADDRESS               VALUE "AD".
010800         88  DTYPE-SSN                   VALUE "SS".
010900         88  DTYPE-CREDIT-CARD           VALUE "CC".
011000         88  DTYPE-DATE                  VALUE "DT".
011100         88  DTYPE-ID                    VALUE "ID".
011200         88  DTYPE-NUMBER                VALUE "NO".
011300         88  DTYPE-TEXT                  VALUE "TX".
011400         88  DTYPE-BOOLEAN               VALUE "BL".
011500         88  DTYPE-UNKNOWN               VALUE "UN".
011600     05  PSD-PRESERVE-FMT-SW         PIC X(01).
011700         88  PRESERVE-FORMAT             VALUE "Y".
011800     05  PSD-SEED-TEXT               PIC X(30).
011900     05  PSD-ORIGINAL-VALUE          PIC X(40).
012000     05  PSD-ORIGINAL-VALUE-R REDEFINES PSD-ORIGINAL-VALUE.
012100         10  PSD-ORIGINAL-BYTE OCCURS 40 TIMES PIC X(01).
012200 01  PSD-OUTPUT-VALUE                PIC X(40).
012300 01  PSD-OUTPUT-VALUE-R REDEFINES PSD-OUTPUT-VALUE.
012400     05  PSD-OUTPUT-BYTE OCCURS 40 TIMES PIC X(01).
012500
012600 PROCEDURE DIVISION USING PSD-REQUEST, PSD-OUTPUT-VALUE.
012700 000-MAIN.
012800     MOVE SPACES TO PSD-OUTPUT-VALUE.
012900     PERFORM 050-TRIM-ORIGINAL   THRU 050-EXIT.
013000     PERFORM 100-TYPE-NAME-TEXT  THRU 100-EXIT.
013100     PERFORM 150-BUILD-HASH-TEXT THRU 150-EXIT.
013200     PERFORM 160-CALL-HASH-GEN   THRU 160-EXIT.
013300     IF PRESERVE-FORMAT
013400         PERFORM 200-FORMAT-BY-TYPE THRU 200-EXIT
013500     ELSE
013600         MOVE WS-HASH-STRING(1:16) TO PSD-OUTPUT-VALUE.
013700     GOBACK.
013800
013900 050-TRIM-ORIGINAL.
014000     CALL "ANONLEN" USING PSD-ORIGINAL-VALUE, WS-LEN-RETURN-LTH.
014100     MOVE WS-LEN-RETURN-LTH TO WS-ORIG-LEN.
014200 050-EXIT.
014300     EXIT.
014400
014500 100-TYPE-NAME-TEXT.
014600     MOVE "UNKNOWN"     TO WS-TYPE-NAME.
014700     IF DTYPE-NAME        MOVE "NAME"        TO WS-TYPE-NAME.
014800     IF DTYPE-EMAIL       MOVE "EMAIL"       TO WS-TYPE-NAME.
014900     IF DTYPE-PHONE       MOVE "PHONE"       TO WS-TYPE-NAME.
015000     IF DTYPE-ADDRESS     MOVE "ADDRESS"     TO WS-TYPE-NAME.
015100     IF DTYPE-SSN         MOVE "SSN"         TO WS-TYPE-NAME.
015200     IF DTYPE-CREDIT-CARD MOVE "CREDIT_CARD" TO WS-TYPE-NAME.
015300     IF DTYPE-DATE        MOVE "DATE"        TO WS-TYPE-NAME.
015400     IF DTYPE-ID          MOVE "ID"          TO WS-TYPE-NAME.
015500     IF DTYPE-NUMBER      MOVE "NUMBER"      TO WS-TYPE-NAME.
015600     IF DTYPE-TEXT        MOVE "TEXT"        TO WS-TYPE-NAME.
015700     IF DTYPE-BOOLEAN     MOVE "BOOLEAN"     TO WS-TYPE-NAME.
015800 100-EXIT.
015900     EXIT.
016000
016100 150-BUILD-HASH-TEXT.
016200     IF PSD-SEED-TEXT = SPACES
016300         MOVE "default" TO WS-SEED-USE
016400     ELSE
016500         MOVE PSD-SEED-TEXT TO WS-SEED-USE.
016600     MOVE SPACES TO WS-LCG-INPUT-TEXT.
016700     STRING PSD-ORIGINAL-VALUE(1:WS-ORIG-LEN) DELIMITED BY SIZE
016800            "|"                     DELIMITED BY SIZE
016900            WS-TYPE-NAME            DELIMITED BY SPACE
017000            "|"                     DELIMITED BY SIZE
017100            WS-SEED-USE             DELIMITED BY SPACE
017200            INTO WS-LCG-INPUT-TEXT
017300         WITH POINTER WS-OUT-IX.
017400     SUBTRACT 1 FROM WS-OUT-IX GIVING WS-LCG-INPUT-LEN.
017500 150-EXIT.
017600     EXIT.
017700
017800 160-CALL-HASH-GEN.
017900     MOVE "H" TO WS-LCG-FUNCTION-SW.
018000     CALL "ANONLCG" USING WS-LCG-REQUEST, WS-HASH-STRING,
018100                           WS-LCG-RANDOM-OUT, WS-LCG-RETURN-CD.
018200 160-EXIT.
018300     EXIT.
018400
018500 200-FORMAT-BY-TYPE.
018600     IF DTYPE-NAME
018700         PERFORM 210-FORMAT-NAME   THRU 210-EXIT
018800     ELSE IF DTYPE-EMAIL
018900         PERFORM 220-FORMAT-EMAIL  THRU 220-EXIT
019000     ELSE IF DTYPE-PHONE
019100         PERFORM 230-FORMAT-PHONE  THRU 230-EXIT
019200     ELSE IF DTYPE-SSN
019300         PERFORM 240-FORMAT-SSN    THRU 240-EXIT
019400     ELSE IF DTYPE-CREDIT-CARD
019500         PERFORM 250-FORMAT-CREDIT THRU 250-EXIT
019600     ELSE IF DTYPE-NUMBER
019700         PERFORM 260-FORMAT-NUMBER THRU 260-EXIT
019800     ELSE IF DTYPE-ID
019900         PERFORM 270-FORMAT-ID     THRU 270-EXIT
020000     ELSE
020100         PERFORM 280-FORMAT-DEFAULT THRU 280-EXIT.
020200 200-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600* NAME - WALK THE ORIGINAL, LETTERS GET THE NEXT HASH CHARACTER  *
020700* (CASE-MATCHED), EVERYTHING ELSE COPIES THROUGH UNCHANGED.      *
020800******************************************************************
020900 210-FORMAT-NAME.
021000     MOVE 1 TO WS-JX.
021100     MOVE 1 TO WS-IX.
021200     PERFORM 211-NAME-CHAR THRU 211-EXIT
021300             UNTIL WS-IX > WS-ORIG-LEN.
021400     MOVE PSD-ORIGINAL-VALUE(WS-ORIG-LEN + 1:40 - WS-ORIG-LEN)
021500         TO PSD-OUTPUT-VALUE(WS-ORIG-LEN + 1:40 - WS-ORIG-LEN).
021600 210-EXIT.
021700     EXIT.
021800
021900 211-NAME-CHAR.
022000     MOVE PSD-ORIGINAL-BYTE(WS-IX) TO WS-ONE-CHAR.
022100     IF WS-ONE-CHAR IS ALPHABETIC
022200         IF WS-JX > 32
022300             MOVE 1 TO WS-JX
022400         END-IF
022500         MOVE WS-HASH-BYTE(WS-JX) TO WS-ONE-CHAR-UP
022600         PERFORM 900-MATCH-CASE THRU 900-EXIT
022700         MOVE WS-ONE-CHAR-UP TO PSD-OUTPUT-BYTE(WS-IX)
022800         ADD 1 TO WS-JX
022900     ELSE
023000         MOVE WS-ONE-CHAR TO PSD-OUTPUT-BYTE(WS-IX).
023100     ADD 1 TO WS-IX.
023200 211-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600* EMAIL - KEEP THE DOMAIN (@ ONWARD), REPLACE THE USERNAME WITH  *
023700* THE FIRST 8 ALPHANUMERIC HASH CHARACTERS, LOWERCASED.          *
023800******************************************************************
023900 220-FORMAT-EMAIL.
024000     MOVE ZERO TO WS-AT-SIGN-POS.
024100     MOVE 1 TO WS-IX.
024200     PERFORM 221-FIND-AT THRU 221-EXIT
024300             UNTIL WS-IX > WS-ORIG-LEN OR WS-AT-SIGN-POS > ZERO.
024400     IF WS-AT-SIGN-POS > ZERO
024500         MOVE PSD-ORIGINAL-VALUE(WS-AT-SIGN-POS:
024600                 40 - WS-AT-SIGN-POS + 1) TO WS-DOMAIN-PART
024700     ELSE
024800         MOVE "@example.com" TO WS-DOMAIN-PART.
024900     MOVE SPACES TO WS-EMAIL-USER.
025000     MOVE ZERO TO WS-EMAIL-COUNT.
025100     MOVE 1 TO WS-IX.
025200     PERFORM 222-EMAIL-USER-CHAR THRU 222-EXIT
025300             UNTIL WS-IX > 32 OR WS-EMAIL-COUNT = 8.
025400     MOVE WS-EMAIL-USER TO PSD-OUTPUT-VALUE(1:8).
025500     INSPECT PSD-OUTPUT-VALUE(1:8)
025600         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025700                 TO "abcdefghijklmnopqrstuvwxyz".
025800     MOVE WS-DOMAIN-PART TO PSD-OUTPUT-VALUE(9:32).
025900 220-EXIT.
026000     EXIT.
026100
026200 221-FIND-AT.
026300     IF PSD-ORIGINAL-BYTE(WS-IX) = "@"
026400         MOVE WS-IX TO WS-AT-SIGN-POS
026500         GO TO 221-EXIT.
026600     ADD 1 TO WS-IX.
026700 221-EXIT.
026800     EXIT.
026900
027000******************************************************************
027100* SKIPS ANY HASH CHARACTER THAT IS NOT A LETTER OR A DIGIT (THE  *
027200* HASH ALPHABET CARRIES "+" AND "/") SO THE USERNAME STAYS       *
027300* ALPHANUMERIC, PER THE EMAIL FORMATTING STANDARD.               *
027400******************************************************************
027500 222-EMAIL-USER-CHAR.
027600     IF WS-HASH-BYTE(WS-IX) IS ALPHABETIC
027700             OR WS-HASH-BYTE(WS-IX) IS NUMERIC
027800         ADD 1 TO WS-EMAIL-COUNT
027900         MOVE WS-HASH-BYTE(WS-IX)
028000             TO WS-EMAIL-USER(WS-EMAIL-COUNT:1).
028100     ADD 1 TO WS-IX.
028200 222-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600* PHONE - EVERY DIGIT IN THE ORIGINAL IS REPLACED BY THE NEXT    *
028700* DIGIT FROM THE HASH'S DIGIT POOL, IN ORDER.  OTHER CHARACTERS  *
028800* PASS THROUGH.                                                  *
028900******************************************************************
029000 230-FORMAT-PHONE.
029100     MOVE "1234567890" TO WS-DIGIT-CHARS.
029200     MOVE 10 TO WS-POOL-NEED.
029300     PERFORM 500-BUILD-DIGIT-POOL THRU 500-EXIT.
029400     MOVE 1 TO WS-DIGIT-CURSOR.
029500     MOVE 1 TO WS-IX.
029600     PERFORM 231-PHONE-CHAR THRU 231-EXIT
029700             UNTIL WS-IX > WS-ORIG-LEN.
029800 230-EXIT.
029900     EXIT.
030000
030100 231-PHONE-CHAR.
030200     MOVE PSD-ORIGINAL-BYTE(WS-IX) TO WS-ONE-CHAR.
030300     IF WS-ONE-CHAR IS NUMERIC
030400         IF WS-DIGIT-CURSOR > WS-DIGIT-COUNT
030500             MOVE 1 TO WS-DIGIT-CURSOR
030600         END-IF
030700         MOVE WS-DIGIT-CHAR(WS-DIGIT-CURSOR)
030800                 TO PSD-OUTPUT-BYTE(WS-IX)
030900         ADD 1 TO WS-DIGIT-CURSOR
031000     ELSE
031100         MOVE WS-ONE-CHAR TO PSD-OUTPUT-BYTE(WS-IX).
031200     ADD 1 TO WS-IX.
031300 231-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* SSN - FIRST 9 DIGITS FROM THE HASH, FORMATTED DDD-DD-DDDD.     *
031800******************************************************************
031900 240-FORMAT-SSN.
032000     MOVE "123456789" TO WS-DIGIT-CHARS.
032100     MOVE 9 TO WS-POOL-NEED.
032200     PERFORM 500-BUILD-DIGIT-POOL THRU 500-EXIT.
032300     STRING WS-DIGIT-CHAR(1) WS-DIGIT-CHAR(2) WS-DIGIT-CHAR(3)
032400            "-"
032500            WS-DIGIT-CHAR(4) WS-DIGIT-CHAR(5)
032600            "-"
032700            WS-DIGIT-CHAR(6) WS-DIGIT-CHAR(7) WS-DIGIT-CHAR(8)
032800            WS-DIGIT-CHAR(9)
032900            DELIMITED BY SIZE INTO PSD-OUTPUT-VALUE.
033000 240-EXIT.
033100     EXIT.
033200
033300******************************************************************
033400* CREDIT CARD - 16 DIGITS FROM THE HASH, SEPARATOR STYLE TAKEN   *
033500* FROM THE ORIGINAL VALUE (DASH, SPACE, OR NONE).                *
033600******************************************************************
033700 250-FORMAT-CREDIT.
033800     MOVE "1234567890123456" TO WS-DIGIT-CHARS.
033900     MOVE 16 TO WS-POOL-NEED.
034000     PERFORM 500-BUILD-DIGIT-POOL THRU 500-EXIT.
034100     MOVE ZERO TO WS-JX.
034200     MOVE 1 TO WS-IX.
034300     PERFORM 251-SCAN-SEPARATOR THRU 251-EXIT
034400             UNTIL WS-IX > WS-ORIG-LEN.
034500     IF WS-JX = 1
034600         STRING WS-DIGIT-CHAR(1) WS-DIGIT-CHAR(2)
034700                WS-DIGIT-CHAR(3) WS-DIGIT-CHAR(4) "-"
034800                WS-DIGIT-CHAR(5) WS-DIGIT-CHAR(6)
034900                WS-DIGIT-CHAR(7) WS-DIGIT-CHAR(8) "-"
035000                WS-DIGIT-CHAR(9) WS-DIGIT-CHAR(10)
035100                WS-DIGIT-CHAR(11) WS-DIGIT-CHAR(12) "-"
035200                WS-DIGIT-CHAR(13) WS-DIGIT-CHAR(14)
035300                WS-DIGIT-CHAR(15) WS-DIGIT-CHAR(16)
035400                DELIMITED BY SIZE INTO PSD-OUTPUT-VALUE
035500     ELSE IF WS-JX = 2
035600         STRING WS-DIGIT-CHAR(1) WS-DIGIT-CHAR(2)
035700                WS-DIGIT-CHAR(3) WS-DIGIT-CHAR(4) " "
035800                WS-DIGIT-CHAR(5) WS-DIGIT-CHAR(6)
035900                WS-DIGIT-CHAR(7) WS-DIGIT-CHAR(8) " "
036000                WS-DIGIT-CHAR(9) WS-DIGIT-CHAR(10)
036100                WS-DIGIT-CHAR(11) WS-DIGIT-CHAR(12) " "
036200                WS-DIGIT-CHAR(13) WS-DIGIT-CHAR(14)
036300                WS-DIGIT-CHAR(15) WS-DIGIT-CHAR(16)
036400                DELIMITED BY SIZE INTO PSD-OUTPUT-VALUE
036500     ELSE
036600         MOVE WS-DIGIT-CHARS(1:16) TO PSD-OUTPUT-VALUE.
036700 250-EXIT.
036800     EXIT.
036900
037000 251-SCAN-SEPARATOR.
037100     IF PSD-ORIGINAL-BYTE(WS-IX) = "-"
037200         MOVE 1 TO WS-JX
037300         GO TO 251-EXIT.
037400     IF PSD-ORIGINAL-BYTE(WS-IX) = SPACE AND WS-JX = ZERO
037500         MOVE 2 TO WS-JX.
037600     ADD 1 TO WS-IX.
037700 251-EXIT.
037800     EXIT.
037900
038000******************************************************************
038100* NUMBER - DIGITS FROM THE HASH, LENGTH-MATCHED TO THE ORIGINAL  *
038200* (CAPPED AT 10).                                                *
038300******************************************************************
038400 260-FORMAT-NUMBER.
038500     MOVE "1234567890" TO WS-DIGIT-CHARS.
038600     MOVE WS-ORIG-LEN TO WS-POOL-NEED.
038700     IF WS-POOL-NEED > 10
038800         MOVE 10 TO WS-POOL-NEED.
038900     IF WS-POOL-NEED = ZERO
039000         MOVE 3 TO WS-POOL-NEED.
039100     PERFORM 500-BUILD-DIGIT-POOL THRU 500-EXIT.
039200     MOVE WS-DIGIT-CHARS(1:WS-POOL-NEED) TO
039300             PSD-OUTPUT-VALUE(1:WS-POOL-NEED).
039400 260-EXIT.
039500     EXIT.
039600
039700******************************************************************
039800* ID - ALL-DIGIT ORIGINALS FOLLOW THE NUMBER RULE.  MIXED        *
039900* ALPHANUMERIC ORIGINALS GET DIGIT POSITIONS FROM THE HASH'S     *
040000* DIGIT POOL AND LETTER POSITIONS FROM ITS LETTER POOL.          *
040100******************************************************************
040200 270-FORMAT-ID.
040300     MOVE ZERO TO WS-JX.
040400     MOVE 1 TO WS-IX.
040500     PERFORM 271-TEST-ALL-DIGIT THRU 271-EXIT
040600             UNTIL WS-IX > WS-ORIG-LEN.
040700     IF WS-JX = ZERO
040800         PERFORM 260-FORMAT-NUMBER THRU 260-EXIT
040900     ELSE
041000         MOVE "1234567890" TO WS-DIGIT-CHARS
041100         MOVE 10 TO WS-POOL-NEED
041200         PERFORM 500-BUILD-DIGIT-POOL THRU 500-EXIT
041300         MOVE "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO WS-LETTER-CHARS
041400         MOVE 26 TO WS-POOL-NEED
041500         PERFORM 520-BUILD-LETTER-POOL THRU 520-EXIT
041600         MOVE 1 TO WS-DIGIT-CURSOR
041700         MOVE 1 TO WS-LETTER-CURSOR
041800         MOVE 1 TO WS-IX
041900         PERFORM 272-ID-CHAR THRU 272-EXIT
042000                 UNTIL WS-IX > WS-ORIG-LEN.
042100 270-EXIT.
042200     EXIT.
042300
042400 271-TEST-ALL-DIGIT.
042500     IF PSD-ORIGINAL-BYTE(WS-IX) NOT NUMERIC
042600         MOVE 1 TO WS-JX
042700         GO TO 271-EXIT.
042800     ADD 1 TO WS-IX.
042900 271-EXIT.
043000     EXIT.
043100
043200 272-ID-CHAR.
043300     MOVE PSD-ORIGINAL-BYTE(WS-IX) TO WS-ONE-CHAR.
043400     IF WS-ONE-CHAR IS NUMERIC
043500         IF WS-DIGIT-CURSOR > WS-DIGIT-COUNT
043600             MOVE 1 TO WS-DIGIT-CURSOR
043700         END-IF
043800         MOVE WS-DIGIT-CHAR(WS-DIGIT-CURSOR)
043900                 TO PSD-OUTPUT-BYTE(WS-IX)
044000         ADD 1 TO WS-DIGIT-CURSOR
044100     ELSE IF WS-ONE-CHAR IS ALPHABETIC
044200         IF WS-LETTER-CURSOR > WS-LETTER-COUNT
044300             MOVE 1 TO WS-LETTER-CURSOR
044400         END-IF
044500         MOVE WS-LETTER-CHAR(WS-LETTER-CURSOR) TO WS-ONE-CHAR-UP
044600         PERFORM 900-MATCH-CASE THRU 900-EXIT
044700         MOVE WS-ONE-CHAR-UP TO PSD-OUTPUT-BYTE(WS-IX)
044800         ADD 1 TO WS-LETTER-CURSOR
044900     ELSE
045000         MOVE WS-ONE-CHAR TO PSD-OUTPUT-BYTE(WS-IX).
045100     ADD 1 TO WS-IX.
045200 272-EXIT.
045300     EXIT.
045400
045500******************************************************************
045600* ADDRESS / DATE / TEXT / BOOLEAN / UNKNOWN - NO SHAPE RULE OF   *
045700* ITS OWN, SO THE OUTPUT IS THE HASH STRING CLIPPED TO THE       *
045800* ORIGINAL VALUE'S LENGTH.                                       *
045900******************************************************************
046000 280-FORMAT-DEFAULT.
046100     MOVE WS-ORIG-LEN TO WS-POOL-NEED.
046200     IF WS-POOL-NEED > 32
046300         MOVE 32 TO WS-POOL-NEED.
046400     IF WS-POOL-NEED = ZERO
046500         MOVE PSD-OUTPUT-VALUE TO PSD-OUTPUT-VALUE
046600     ELSE
046700         MOVE WS-HASH-STRING(1:WS-POOL-NEED) TO
046800                 PSD-OUTPUT-VALUE(1:WS-POOL-NEED).
046900 280-EXIT.
047000     EXIT.
047100
047200******************************************************************
047300* BUILDS A DIGIT POOL OF AT LEAST WS-POOL-NEED CHARACTERS,       *
047400* TAKING DIGITS OUT OF THE HASH STRING IN ORDER AND FALLING      *
047500* BACK ON WHATEVER PAD STRING THE CALLING PARAGRAPH ALREADY      *
047600* MOVED INTO WS-DIGIT-CHARS WHEN THE HASH DOES NOT SUPPLY ENOUGH.*
047700******************************************************************
047800 500-BUILD-DIGIT-POOL.
047900     MOVE ZERO TO WS-DIGIT-COUNT.
048000     MOVE 1 TO WS-IX.
048100     PERFORM 510-SCAN-DIGIT THRU 510-EXIT
048200             UNTIL WS-IX > 32 OR WS-DIGIT-COUNT >= WS-POOL-NEED.
048300     IF WS-DIGIT-COUNT < WS-POOL-NEED
048400         MOVE WS-POOL-NEED TO WS-DIGIT-COUNT.
048500 500-EXIT.
048600     EXIT.
048700
048800 510-SCAN-DIGIT.
048900     IF WS-HASH-BYTE(WS-IX) IS NUMERIC
049000         ADD 1 TO WS-DIGIT-COUNT
049100         MOVE WS-HASH-BYTE(WS-IX)
049200             TO WS-DIGIT-CHAR(WS-DIGIT-COUNT).
049300     ADD 1 TO WS-IX.
049400 510-EXIT.
049500     EXIT.
049600
049700******************************************************************
049800* SAME IDEA AS 500 ABOVE, BUT FOR ALPHABETIC CHARACTERS.         *
049900******************************************************************
050000 520-BUILD-LETTER-POOL.
050100     MOVE ZERO TO WS-LETTER-COUNT.
050200     MOVE 1 TO WS-IX.
050300     PERFORM 530-SCAN-LETTER THRU 530-EXIT
050400             UNTIL WS-IX > 32 OR WS-LETTER-COUNT >= WS-POOL-NEED.
050500     IF WS-LETTER-COUNT < WS-POOL-NEED
050600         MOVE WS-POOL-NEED TO WS-LETTER-COUNT.
050700 520-EXIT.
050800     EXIT.
050900
051000 530-SCAN-LETTER.
051100     IF WS-HASH-BYTE(WS-IX) IS ALPHABETIC
051200         ADD 1 TO WS-LETTER-COUNT
051300         MOVE WS-HASH-BYTE(WS-IX)
051400                 TO WS-LETTER-CHAR(WS-LETTER-COUNT).
051500     ADD 1 TO WS-IX.
051600 530-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000* FORCES WS-ONE-CHAR-UP TO UPPER OR LOWER CASE TO MATCH THE      *
052100* CASE OF WS-ONE-CHAR (THE ORIGINAL CHARACTER AT THIS POSITION). *
052200******************************************************************
052300 900-MATCH-CASE.
052400     MOVE WS-ONE-CHAR TO WS-ONE-CHAR-SELF-UP.
052500     INSPECT WS-ONE-CHAR-SELF-UP
052600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
052700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052800     IF WS-ONE-CHAR = WS-ONE-CHAR-SELF-UP
052900         INSPECT WS-ONE-CHAR-UP
053000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
053100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053200     ELSE
053300         INSPECT WS-ONE-CHAR-UP
053400             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053500                     TO "abcdefghijklmnopqrstuvwxyz".
053600 900-EXIT.
053700     EXIT.
