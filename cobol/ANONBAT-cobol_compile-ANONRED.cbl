000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ANONRED.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    REDACTION STRATEGY SUBPROGRAM.  REPLACES A FIELD'S VALUE
001200*    WITH A FIXED LITERAL BASED ON ITS DATA TYPE - NO HASH, NO
001300*    RANDOM STREAM, NO SEED.  SIMPLEST OF THE THREE STRATEGY
001400*    SUBPROGRAMS (SEE ALSO ANONPSD, ANONMSK).
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    01/01/08 JS   ORIGINAL - TRMTUPDT PATIENT-MASTER REWRITE
001900*                  AND DIAGNOSTIC-CODE RECONCILIATION ROUTINE
002000*    06/21/01 DPH  REPURPOSED AS THE REDACTION FORMATTER -
002100*                  DROPPED THE VSAM REWRITE AND DIAGNOSTIC-CODE
002200*                  TABLE LOGIC, KEPT THE EVALUATE-BY-TYPE SHAPE
002300*                  FROM 500-RECONCILE-DIAGNOSTIC-CODES BELOW
002400*                  (REQ CR-4471)
002500*    09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO
002600*                  CHANGE REQUIRED
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 77  WS-ORIG-LEN                     PIC 9(03) COMP.
004200
004300 01  WS-LITERAL-TABLE.
004400     05  FILLER PIC X(25) VALUE "***REDACTED***".
004500     05  FILLER PIC X(25) VALUE "*** ADDRESS REDACTED ***".
004600     05  FILLER PIC X(25) VALUE "*** TEXT REDACTED ***".
004700     05  FILLER PIC X(25) VALUE "***ID***".
004800     05  FILLER PIC X(25) VALUE "***".
004900 01  WS-LITERAL-TABLE-R REDEFINES WS-LITERAL-TABLE.
005000     05  WS-LITERAL OCCURS 5 TIMES INDEXED BY WS-LIT-IX
005100             PIC X(25).
005200
005300 LINKAGE SECTION.
005400 01  RED-REQUEST.
005500     05  RED-DATA-TYPE-CODE          PIC X(02).
005600         88  DTYPE-NAME                  VALUE "NM".
005700         88  DTYPE-EMAIL                 VALUE "EM".
005800         88  DTYPE-PHONE                 VALUE "PH".
005900         88  DTYPE-ADDRESS               VALUE "AD".
006000         88  DTYPE-SSN                   VALUE "SS".
006100         88  DTYPE-CREDIT-CARD           VALUE "CC".
006200         88  DTYPE-DATE                  VALUE "DT".
006300         88  DTYPE-ID                    VALUE "ID".
006400         88  DTYPE-NUMBER                VALUE "NO".
006500         88  DTYPE-TEXT                  VALUE "TX".
006600         88  DTYPE-BOOLEAN               VALUE "BL".
006700         88  DTYPE-UNKNOWN               VALUE "UN".
006800     05  RED-ORIGINAL-VALUE          PIC X(40).
006900     05  RED-ORIGINAL-VALUE-R REDEFINES RED-ORIGINAL-VALUE.
007000         10  RED-ORIGINAL-BYTE OCCURS 40 TIMES PIC X(01).
007100 01  RED-OUTPUT-VALUE                PIC X(40).
007200 01  RED-OUTPUT-VALUE-R REDEFINES RED-OUTPUT-VALUE.
007300     05  RED-OUTPUT-BYTE OCCURS 40 TIMES PIC X(01).
007400
007500 PROCEDURE DIVISION USING RED-REQUEST, RED-OUTPUT-VALUE.
007600 000-MAIN.
007700     MOVE SPACES TO RED-OUTPUT-VALUE.
007800     EVALUATE TRUE
007900         WHEN DTYPE-NAME
008000         WHEN DTYPE-EMAIL
008100         WHEN DTYPE-PHONE
008200         WHEN DTYPE-SSN
008300         WHEN DTYPE-CREDIT-CARD
008400             MOVE WS-LITERAL(1) TO RED-OUTPUT-VALUE
008500         WHEN DTYPE-ADDRESS
008600             MOVE WS-LITERAL(2) TO RED-OUTPUT-VALUE
008700         WHEN DTYPE-TEXT
008800             PERFORM 100-TRIM-ORIGINAL THRU 100-EXIT
008900             IF WS-ORIG-LEN > 10
009000                 MOVE WS-LITERAL(3) TO RED-OUTPUT-VALUE
009100             ELSE
009200                 MOVE WS-LITERAL(5) TO RED-OUTPUT-VALUE
009300             END-IF
009400         WHEN DTYPE-ID
009500             MOVE WS-LITERAL(4) TO RED-OUTPUT-VALUE
009600         WHEN OTHER
009700             MOVE WS-LITERAL(5) TO RED-OUTPUT-VALUE
009800     END-EVALUATE.
009900     GOBACK.
010000
010100 100-TRIM-ORIGINAL.
010200     MOVE 40 TO WS-ORIG-LEN.
010300     PERFORM 110-SCAN-BACK THRU 110-EXIT
010400             UNTIL WS-ORIG-LEN = 0.
010500 100-EXIT.
010600     EXIT.
010700
010800 110-SCAN-BACK.
010900     IF RED-ORIGINAL-BYTE(WS-ORIG-LEN) NOT = SPACE
011000         GO TO 110-EXIT.
011100     SUBTRACT 1 FROM WS-ORIG-LEN.
011200 110-EXIT.
011300     EXIT.
