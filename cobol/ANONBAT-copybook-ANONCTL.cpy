000100******************************************************************
000200* ANONCTL  -  ANONYMIZATION RUN CONTROL PARAMETERS              *
000300*                                                                *
000400*   ONE CONTROL CARD PER RUN, EDITED INTO THIS AREA BY          *
000500*   210-EDIT-CONTROL-CARD IN THE DRIVER PROGRAM BEFORE THE      *
000600*   FIRST DATA RECORD IS READ.  ALSO CARRIES THE DATA-TYPE      *
000700*   CODE PASSED BETWEEN THE DRIVER AND THE STRATEGY SUBPROGRAMS.*
000800*                                                                *
000900*   HISTORY                                                     *
001000*   03/14/89 JS   ORIGINAL LAYOUT (STRATEGY SWITCH ONLY)         *
001100*   07/30/95 RTW  ADDED SEED AND PRESERVE-FORMAT SWITCH          *
001200*   09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE         *
001300*   06/21/01 DPH  ADDED FILE-FORMAT SWITCH FOR JSON SUPPORT      *
001400******************************************************************
001500 01  ANON-CONTROL.
001600     05  CTL-STRATEGY-CODE           PIC X(30).
001700     05  CTL-STRATEGY-SW             PIC X(01).
001800         88  STRAT-PSEUDONYMIZE          VALUE "P".
001900         88  STRAT-MASK                  VALUE "M".
002000         88  STRAT-REDACT                VALUE "R".
002100         88  STRAT-FPE                   VALUE "F".
002200         88  STRAT-UNKNOWN                VALUE "X".
002300     05  CTL-SEED-TEXT                PIC X(30).
002400     05  CTL-SEED-R REDEFINES CTL-SEED-TEXT.
002500         10  CTL-SEED-NUMERIC         PIC 9(30).
002600     05  CTL-SEED-SW                  PIC X(01).
002700         88  SEED-SUPPLIED                VALUE "Y".
002800     05  CTL-PRESERVE-FMT-SW          PIC X(01) VALUE "Y".
002900         88  PRESERVE-FORMAT              VALUE "Y".
003000     05  CTL-FILE-FORMAT-SW           PIC X(01).
003100         88  FORMAT-IS-CSV                 VALUE "C".
003200         88  FORMAT-IS-JSON                VALUE "J".
003300     05  FILLER                       PIC X(10).
003400
003500******************************************************************
003600* DATA-TYPE CODE - SET BY ANONCLS, TESTED BY THE THREE STRATEGY *
003700* SUBPROGRAMS.  NUMBER/TEXT/BOOLEAN ARE CARRIED FOR COMPLETENESS*
003800* BUT ANONCLS'S SUBSTRING-SCAN CHAIN NEVER MOVES THEM - NO      *
003900* FIELD-NAME PATTERN REACHES THOSE THREE CODES, SO THEY STAY   *
004000* DEAD HERE TOO.                                                *
004100******************************************************************
004200 01  WS-DATA-TYPE-CODE               PIC X(02).
004300     88  DTYPE-NAME                       VALUE "NM".
004400     88  DTYPE-EMAIL                      VALUE "EM".
004500     88  DTYPE-PHONE                      VALUE "PH".
004600     88  DTYPE-ADDRESS                    VALUE "AD".
004700     88  DTYPE-SSN                        VALUE "SS".
004800     88  DTYPE-CREDIT-CARD                VALUE "CC".
004900     88  DTYPE-DATE                       VALUE "DT".
005000     88  DTYPE-ID                         VALUE "ID".
005100     88  DTYPE-NUMBER                     VALUE "NO".
005200     88  DTYPE-TEXT                       VALUE "TX".
005300     88  DTYPE-BOOLEAN                    VALUE "BL".
005400     88  DTYPE-UNKNOWN                    VALUE "UN".
