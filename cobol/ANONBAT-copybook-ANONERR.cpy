000100******************************************************************
000200* ANONERR  -  RUN-REJECT / ABEND SYSOUT RECORD                  *
000300*                                                                *
000400*   WRITTEN TO SYSOUT WHEN A RUN IS REJECTED (VALIDATION RULE   *
000500*   FAILURE) OR WHEN A DATA RECORD FAILS ANONYMIZATION.  THE    *
000600*   DRIVER FORCES A 0C7 ABEND AFTER WRITING THIS RECORD SO THE  *
000700*   JOB STEP CONDITION CODE REFLECTS THE FAILURE - SAME TRICK   *
000800*   THE DAILY-CHARGES SUITE USES FOR OUT-OF-BALANCE TRAILERS.   *
000900*                                                                *
001000*   HISTORY                                                     *
001100*   03/14/89 JS   ORIGINAL LAYOUT                                *
001200*   09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE         *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  FILLER                       PIC X(10)
001600         VALUE "*** ABEND ".
001700     05  ABEND-REASON                 PIC X(60).
001800     05  FILLER                       PIC X(06) VALUE " EXP: ".
001900     05  EXPECTED-VAL                 PIC X(15).
002000     05  FILLER                       PIC X(06) VALUE " ACT: ".
002100     05  ACTUAL-VAL                   PIC X(15).
002200     05  FILLER                       PIC X(18) VALUE SPACES.
002300
002400******************************************************************
002500* FORCED-ABEND DIVISOR PAIR - DIVIDE ZERO-VAL INTO ONE-VAL       *
002600* RAISES A SIZE-ERROR ABEND WHEN A REJECT/FAILURE PATH IS TAKEN.*
002700******************************************************************
002800 01  ABEND-DIVIDE-TRAP.
002900     05  ONE-VAL                      PIC 9(01) VALUE 1.
003000     05  ZERO-VAL                     PIC 9(01) VALUE 0.
003100
003200     05  FILLER                      PIC X(02).
