000100******************************************************************
000200* ANONREC  -  ANONYMIZATION WORK RECORD LAYOUT                  *
000300*                                                                *
000400*   ONE ANON-RECORD HOLDS ONE PARSED ROW OF THE INPUT DATA FILE *
000500*   (A CSV DATA LINE OR ONE JSON OBJECT), FIELD NAME/VALUE      *
000600*   PAIRS ALIGNED BY SUBSCRIPT.  MAX 10 POPULATED FIELDS PER    *
000700*   ROW - THIS IS A BATCH FILE FORMAT, NOT A KEYED RECORD.      *
000800*                                                                *
000900*   HISTORY                                                     *
001000*   03/14/89 JS   ORIGINAL LAYOUT                                *
001100*   11/02/93 RTW  WIDENED REC-VALUE TO X(40) FOR LONG ADDRESSES  *
001200*   09/09/98 KLM  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,    *
001300*                 NO CHANGE REQUIRED, LAYOUT SIGNED OFF          *
001400*   06/21/01 DPH  ADDED REC-VALUE-R BYTE TABLE FOR CHAR-WALK     *
001500*                 FORMATTING IN ANONPSD (REQ CR-4471)            *
001600******************************************************************
001700 01  ANON-RECORD.
001800     05  REC-FIELD-COUNT             PIC 9(2).
001900     05  REC-FIELD-TBL OCCURS 10 TIMES.
002000         10  REC-FIELD               PIC X(20).
002100         10  REC-VALUE                PIC X(40).
002200     05  REC-VALUE-R REDEFINES REC-FIELD-TBL OCCURS 10 TIMES.
002300         10  REC-FIELD-R             PIC X(20).
002400         10  REC-VALUE-BYTE OCCURS 40 TIMES PIC X(01).
002500     05  FILLER                      PIC X(08).
002600
002700******************************************************************
002800* ONE HASH-CHARACTER STRING, AS BUILT BY ANONLCG, REDEFINED AS  *
002900* A BYTE ARRAY SO THE FORMATTING PARAGRAPHS CAN CYCLE THROUGH   *
003000* DIGITS/LETTERS ONE POSITION AT A TIME.                        *
003100******************************************************************
003200 01  WS-HASH-STRING.
003300     05  WS-HASH-CHARS               PIC X(32).
003400     05  FILLER                      PIC X(02).
003500 01  WS-HASH-BYTES REDEFINES WS-HASH-STRING.
003600     05  WS-HASH-BYTE OCCURS 32 TIMES PIC X(01).
